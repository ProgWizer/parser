000100* CTFAUDT.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*-----------------------------------------------------------------
000500* LABD04  22/02/1996 RLD  ORIGINAL - ONE LINE PER .TST FILE MOVED LABD04  
000600*                         INTO THE ISOLATED_BROKEN AREA BY
000700*                         TRFBRKSW.
000800*-----------------------------------------------------------------
000900     05  CTFAUDT-RECORD              PIC X(410).
001000     05  CTFAUDT-DETAIL  REDEFINES CTFAUDT-RECORD.
001100         10  CTFAUDT-FILE-NAME       PIC X(64).
001200*                        NAME OF THE QUARANTINED .TST FILE.
001300         10  CTFAUDT-FROM-PATH       PIC X(128).
001400*                        FOLDER THE FILE WAS FOUND IN.
001500         10  CTFAUDT-TO-PATH         PIC X(128).
001600*                        ISOLATION FOLDER THE FILE WAS MOVED TO.
001700         10  CTFAUDT-REASON          PIC X(80).
001800*                        TEXT - "MISSING <BASENAME>.TXT".
001900         10  FILLER                  PIC X(10).
