000100* CTFCATT.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*-----------------------------------------------------------------
000500* LABD05  23/02/1996 RLD  ORIGINAL - CATEGORY TALLY TABLE, ONE    LABD05  
000600*                         ENTRY PER DENSITY/ALGORITHM/CEMENT
000700*                         CATEGORY SEEN DURING A PARSE RUN, BUILT
000800*                         IN FIRST-SEEN ORDER FOR THE FINAL
000900*                         REPORT.
001000*-----------------------------------------------------------------
001100     05  WK-CTFCATT-COUNT            PIC S9(04) COMP.
001200*                        NUMBER OF CATEGORIES CURRENTLY IN USE.
001300     05  WK-CTFCATT-TABLE.
001400         10  WK-CTFCATT-ENTRY OCCURS 200 TIMES
001500                               INDEXED BY WK-CTFCATT-NDX.
001600             15  WK-CTFCATT-KEY       PIC X(90).
001700*                        CATEGORY LABEL "DENSITY/ALGORITHM/CEMENT"
001800*                        OR "INCOMPLETE".
001900             15  WK-CTFCATT-TALLY     PIC S9(05) COMP-3.
002000*                        NUMBER OF UCA FILES ASSIGNED TO THIS
002100*                        CATEGORY.
002110             15  FILLER               PIC X(07).
