000100* CTFCSTA.CPYBK
000200*****************************************************************
000300* COMMON FILE STATUS WORK AREA
000400* COPIED INTO THE WORKING-STORAGE OF EVERY PROGRAM IN THE CEMENT
000500* TEST FILE PROCESSOR SO THAT "WK-C-SUCCESSFUL" AND FRIENDS MEAN
000600* THE SAME THING EVERYWHERE - SAME IDEA AS THE OLD ASCMWS COPYBOOK
000700* ON THE SWIFT SIDE OF THE SHOP.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------------
001100* LABD01  14/02/1996 RLD  ORIGINAL COPYBOOK FOR THE LAB DATA      LABD01  
001200*                         CONVERSION CUTOVER.
001300* LABD07  03/09/1997 RLD  ADD WK-C-PERMANENT-ERROR FOR THE        LABD07  
001400*                         BROKEN-FILE SWEEP ABEND CHECKS.
001500* LABY2K  11/09/1998 MTN  Y2K - WK-C-RUN-DATE WIDENED TO CCYYMMDD.LABY2K  
001600*-----------------------------------------------------------------
001700     05  WK-C-FILE-STATUS            PIC X(02).
001800         88  WK-C-SUCCESSFUL                 VALUE "00".
001900         88  WK-C-DUPLICATE-KEY              VALUE "22".
002000         88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002100         88  WK-C-END-OF-FILE                VALUE "10".
002200         88  WK-C-PERMANENT-ERROR
002300                           VALUE "30" "35" "37" "39" "41" "46".
002400     05  WK-C-RUN-DATE               PIC 9(08).
002500*                        DATE THIS RUN STARTED - CCYYMMDD
002600     05  WK-C-RUN-TIME               PIC 9(06).
002700*                        TIME THIS RUN STARTED - HHMMSS
002710     05  FILLER                      PIC X(02).
