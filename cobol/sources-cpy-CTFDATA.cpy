000100* CTFDATA.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*-----------------------------------------------------------------
000500* LABD02  19/02/1996 RLD  ORIGINAL - RAW INSTRUMENT EXPORT LINE.  LABD02  
000600*-----------------------------------------------------------------
000700     05  CTFDATA-LINE                PIC X(256).
000800*                        ONE RAW LINE OF AN INSTRUMENT .TXT FILE,
000900*                        OR (ONCE THE --DATA-- MARKER HAS BEEN
001000*                        SEEN) ONE TAB-DELIMITED ROW OF THE UCA
001100*                        TIME-SERIES TABLE.  FIELDS WITHIN A LINE
001200*                        ARE TAB (X"09") DELIMITED.
