000100* CTFFSENT.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* LABD01 14/02/1996 RLD  ORIGINAL FOR THE LAB DATA CONVERSION     LABD01
000600*                        CUTOVER - FILE INVENTORY MANIFEST.
000700* LABD12 22/06/1999 MTN  ADD CTFFSENT-PAIR-FOUND-SW SO TRFBRKSW   LABD12
000800*                        NO LONGER HAS TO RE-SCAN A DIRECTORY.
000900* LABD16 19/11/2001 RLD  DROP CTFFSENT-PAIR-FOUND-SW.  THE WALK   LABD16
001000*                        STEP CANNOT SEE A FILE MOVED INTO
001100*                        ISOLATED_BROKEN BY A PRIOR SWEEP THAT
001200*                        HASN'T RE-RUN YET, SO A FLAG IT SETS
001300*                        CAN GO STALE.  TRFBRKSW NOW BUILDS ITS
001400*                        OWN .TXT INDEX AND TESTS EACH .TST ROW
001500*                        AGAINST IT DIRECTLY - SEE TRFBRKSW
001600*                        PARAGRAPHS B050/C100.  THE BYTE FALLS
001700*                        BACK INTO FILLER.
001800*****************************************************************
001900     05  CTFFSENT-RECORD             PIC X(260).
002000*
002100* I-O FORMAT: CTFFSENTR
002200* ONE ROW PER FILE FOUND BY THE NIGHTLY DIRECTORY-WALK STEP
002300* (RUN AHEAD OF THESE PROGRAMS, OUTSIDE COBOL, INTO THE WORK
002400* LIBRARY) UNDER THE LABORATORY'S INSTRUMENT EXPORT DATA ROOT.
002500* ENTRIES ARRIVE SORTED BY DIRECTORY PATH THEN BY FILE NAME.  THE
002600* WALK STEP DOES NOT FILTER OUT THE ISOLATED_BROKEN TREE - ANY
002700* PROGRAM READING THIS MANIFEST MUST TEST CTFFSENT-LEVEL1-NAME
002800* ITSELF AND SKIP ROWS THAT FALL UNDER THE ISOLATION AREA.
002900*
003000     05  CTFFSENTR  REDEFINES CTFFSENT-RECORD.
003100         06  CTFFSENT-DIR-PATH       PIC X(100).
003200*                        DIRECTORY PATH OF THE FILE, RELATIVE TO
003300*                        THE DATA ROOT, UPPER-CASED, BACKSLASH
003400*                        DELIMITED.  SPACES WHEN THE FILE SITS
003500*                        DIRECTLY IN THE DATA ROOT.
003600         06  CTFFSENT-LEVEL1-NAME    PIC X(30).
003700*                        FIRST PATH SEGMENT UNDER THE DATA ROOT.
003800*                        SPACES WHEN THE FILE IS IN THE ROOT
003900*                        ITSELF.  COMPARE AGAINST THE ISOLATED
004000*                        AREA NAME TO SKIP THE ISOLATION TREE.
004100         06  CTFFSENT-LEVEL2-NAME    PIC X(30).
004200*                        SECOND PATH SEGMENT UNDER THE DATA ROOT.
004300*                        SPACES WHEN THE FILE IS NOT NESTED TWO
004400*                        FOLDERS DEEP.
004500         06  CTFFSENT-FILE-BASE      PIC X(40).
004600*                        FILE NAME WITHOUT ITS EXTENSION.
004700         06  CTFFSENT-FILE-EXT       PIC X(04).
004800*                        FILE EXTENSION INCLUDING THE LEADING DOT,
004900*                        UPPER-CASED BY THE WALK STEP.
005000             88  CTFFSENT-IS-TST-FILE    VALUE ".TST".
005100             88  CTFFSENT-IS-TXT-FILE    VALUE ".TXT".
005200         06  FILLER                  PIC X(56).
