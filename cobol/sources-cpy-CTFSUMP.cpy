000100* CTFSUMP.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*-----------------------------------------------------------------
000500* LABD03  21/02/1996 RLD  ORIGINAL - SUMMARY PARAMETER TABLE,     LABD03  
000600*                         BUILT ONE ENTRY PER LINE OF THE
000700*                         --SUMMARY-- BLOCK OF AN INSTRUMENT
000800*                         EXPORT.
000900* LABD09  04/03/1998 RLD  RAISE THE TABLE FROM 60 TO 100 ENTRIES -LABD09  
001000*                         SOME UCA EXPORTS WERE OVERFLOWING IT.
001100*-----------------------------------------------------------------
001200     05  WK-CTFSUMP-COUNT            PIC S9(04) COMP.
001300*                        NUMBER OF ENTRIES CURRENTLY IN USE.
001400     05  WK-CTFSUMP-TABLE.
001500         10  WK-CTFSUMP-ENTRY OCCURS 100 TIMES
001600                               INDEXED BY WK-CTFSUMP-NDX.
001700             15  WK-CTFSUMP-KEY       PIC X(40).
001800*                        PARAMETER NAME, E.G. "INSTRUMENT TYPE",
001900*                        "DENSITY", "COMPRESSIVE STRENGTH",
002000*                        "CEMENTCLASS".
002100             15  WK-CTFSUMP-VALUE     PIC X(80).
002200*                        PARAMETER VALUE AS TEXT.
002210             15  FILLER               PIC X(04).
