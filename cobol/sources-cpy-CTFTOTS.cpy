000100* CTFTOTS.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*-----------------------------------------------------------------
000500* LABD06  23/02/1996 RLD  ORIGINAL - RUN-LEVEL CONTROL TOTALS FOR LABD06  
000600*                         THE PARSE-AND-CLASSIFY RUN.  THESE ARE
000700*                         RUN ACCUMULATORS ONLY - THERE ARE NO
000800*                         CONTROL BREAKS IN THIS REPORT.
000900*-----------------------------------------------------------------
001000     05  WK-CTFTOTS-PROCESSED        PIC S9(07) COMP-3.
001100*                        TOTAL .TXT FILES PROCESSED.
001200     05  WK-CTFTOTS-UCA              PIC S9(07) COMP-3.
001300*                        FILES CLASSIFIED UCA.
001400     05  WK-CTFTOTS-ULTRASOUND       PIC S9(07) COMP-3.
001500*                        FILES CLASSIFIED ULTRASOUND.
001600     05  WK-CTFTOTS-INCOMPLETE       PIC S9(07) COMP-3.
001700*                        UCA FILES INCOMPLETE OR WITH DATA ERRORS.
001800     05  WK-CTFTOTS-READ-ERRORS      PIC S9(07) COMP-3.
001900*                        FILES UNREADABLE OR EMPTY.
001910     05  FILLER                      PIC X(05).
