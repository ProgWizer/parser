000100* HISTORY OF MODIFICATION:
000200* ---------------------------------------------------------------*
000300* TAG NAME DATE DESCRIPTION
000400* ---------------------------------------------------------------*
000500* LABD08 RLD 27/02/1996 - ORIGINAL LINKAGE FOR TRFPRALG, THE      LABD08  
000600*                         STRENGTH-ALGORITHM CLASSIFIER CALLED BY
000700*                         TRFPARSE.
000800* ---------------------------------------------------------------*
000900 01  WK-PRALG.
001000     05  WK-PRALG-INPUT.
001100         10  WK-PRALG-VALUE          PIC X(80).
001200*                        THE COMPRESSIVE STRENGTH PARAMETER VALUE.
001300     05  WK-PRALG-OUTPUT.
001400         10  WK-PRALG-CATEGORY       PIC X(40).
001500*                        "ALGORITHM_GT_14" / "ALGORITHM_LT_14" /
001600*                        "ALGORITHM_<SANITIZED VALUE>" /
001700*                        "UNKNOWN_ALGORITHM".
001710         10  FILLER                  PIC X(08).
