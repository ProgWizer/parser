000100* HISTORY OF MODIFICATION:
000200* ---------------------------------------------------------------*
000300* TAG NAME DATE DESCRIPTION
000400* ---------------------------------------------------------------*
000500* LABD08 RLD 27/02/1996 - ORIGINAL LINKAGE FOR TRFPRCEM, THE      LABD08  
000600*                         CEMENT-CLASS CLASSIFIER CALLED BY
000700*                         TRFPARSE.
000800* ---------------------------------------------------------------*
000900 01  WK-PRCEM.
001000     05  WK-PRCEM-INPUT.
001100         10  WK-PRCEM-VALUE          PIC X(80).
001200*                        THE CEMENTCLASS PARAMETER VALUE.
001300     05  WK-PRCEM-OUTPUT.
001400         10  WK-PRCEM-CATEGORY       PIC X(40).
001500*                        "CEMENT_<SANITIZED VALUE>" OR
001600*                        "UNKNOWN_CEMENT".
001610         10  FILLER                  PIC X(08).
