000100* HISTORY OF MODIFICATION:
000200* ---------------------------------------------------------------*
000300* TAG NAME DATE DESCRIPTION
000400* ---------------------------------------------------------------*
000500* LABD08 RLD 27/02/1996 - ORIGINAL LINKAGE FOR TRFPRDEN, THE      LABD08  
000600*                         DENSITY-RANGE CLASSIFIER CALLED BY
000700*                         TRFPARSE.
000800* ---------------------------------------------------------------*
000900 01  WK-PRDEN.
001000     05  WK-PRDEN-INPUT.
001100         10  WK-PRDEN-VALUE          PIC X(80).
001200*                        THE DENSITY PARAMETER VALUE, AS TEXT.
001300     05  WK-PRDEN-OUTPUT.
001400         10  WK-PRDEN-CATEGORY       PIC X(20).
001500*                        "1100-1499" / "1500-1899" / "1900-2500"
001600*                        / "OTHER_<N>" / "UNKNOWN_DENSITY".
001610         10  FILLER                  PIC X(20).
