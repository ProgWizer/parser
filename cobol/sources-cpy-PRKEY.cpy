000100* HISTORY OF MODIFICATION:
000200* ---------------------------------------------------------------*
000300* TAG NAME DATE DESCRIPTION
000400* ---------------------------------------------------------------*
000500* LABD08 RLD 27/02/1996 - ORIGINAL LINKAGE FOR TRFPRKEY, THE      LABD08  
000600*                         PARAMETER-LOOKUP-BY-KEY-FRAGMENT ROUTINE
000700*                         CALLED BY TRFPARSE.
000800* LABD11 14/05/1999 RLD  - RAISE THE PASSED TABLE FROM 60 TO 100  LABD11  
000900*                         ENTRIES TO MATCH CTFSUMP.
001000* ---------------------------------------------------------------*
001100 01  WK-PRKEY.
001200     05  WK-PRKEY-INPUT.
001300         10  WK-PRKEY-FRAGMENT       PIC X(40).
001400*                        KEY FRAGMENT TO SEARCH FOR, E.G.
001500*                        "DENSITY", "COMPRESSIVE STRENGTH".
001600         10  WK-PRKEY-COUNT          PIC S9(04) COMP.
001700*                        NUMBER OF ENTRIES IN WK-PRKEY-TABLE.
001800         10  WK-PRKEY-TABLE.
001900             15  WK-PRKEY-ENTRY OCCURS 100 TIMES.
002000                 20  WK-PRKEY-KEY    PIC X(40).
002100                 20  WK-PRKEY-VALUE  PIC X(80).
002200     05  WK-PRKEY-OUTPUT.
002300         10  WK-PRKEY-FOUND-SW       PIC X(01).
002400             88  WK-PRKEY-FOUND              VALUE "Y".
002500             88  WK-PRKEY-NOT-FOUND          VALUE "N".
002600         10  WK-PRKEY-RESULT         PIC X(80).
002610         10  FILLER                  PIC X(08).
