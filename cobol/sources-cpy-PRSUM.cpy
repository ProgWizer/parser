000100* HISTORY OF MODIFICATION:
000200* ---------------------------------------------------------------*
000300* TAG NAME DATE DESCRIPTION
000400* ---------------------------------------------------------------*
000500* LABD08 RLD 27/02/1996 - ORIGINAL LINKAGE FOR TRFPRSUM, THE      LABD08  
000600*                         SUMMARY-LINE PARSER CALLED BY TRFPARSE.
000700* ---------------------------------------------------------------*
000800 01  WK-PRSUM.
000900     05  WK-PRSUM-INPUT.
001000         10  WK-PRSUM-LINE           PIC X(256).
001100*                        ONE RAW LINE FROM THE --SUMMARY-- BLOCK.
001200     05  WK-PRSUM-OUTPUT.
001300         10  WK-PRSUM-KEY            PIC X(40).
001400         10  WK-PRSUM-VALUE          PIC X(80).
001500         10  WK-PRSUM-NO-RECORD-SW   PIC X(01).
001600             88  WK-PRSUM-NO-RECORD          VALUE "Y".
001700             88  WK-PRSUM-HAS-RECORD         VALUE "N".
001710         10  FILLER                      PIC X(07).
