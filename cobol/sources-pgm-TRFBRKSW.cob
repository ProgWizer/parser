000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFBRKSW.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   14 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY BROKEN-FILE SWEEP.  READS THE FILE
001200*               INVENTORY MANIFEST (BUILT AHEAD OF THIS STEP BY
001300*               THE DIRECTORY-WALK UTILITY) AND, FOR EVERY .TST
001400*               FILE THAT HAS NO MATCHING .TXT FILE OF THE SAME
001500*               BASE NAME IN THE SAME FOLDER, MOVES IT INTO THE
001600*               ISOLATED_BROKEN AREA AND WRITES AN AUDIT RECORD.
001700*               THE MANIFEST IS READ TWICE - ONCE TO INDEX EVERY
001800*               .TXT FILE BY FOLDER AND BASE NAME, ONCE TO TEST
001900*               EACH .TST FILE AGAINST THAT INDEX.  ANY ROW UNDER
002000*               THE ISOLATED_BROKEN FOLDER ITSELF IS SKIPPED ON
002100*               BOTH PASSES - A FILE ALREADY ISOLATED IS NEITHER
002200*               A CANDIDATE FOR THE SWEEP NOR A VALID PARTNER.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* LABD04  14/02/1996  RLD  ORIGINAL VERSION.                      LABD04
002800*----------------------------------------------------------------*
002900* LABD12  22/06/1999  MTN  MANIFEST NOW CARRIES THE PAIR-FOUND    LABD12
003000*                          FLAG DIRECT FROM THE WALK STEP - THIS
003100*                          PROGRAM NO LONGER RE-SCANS EACH FOLDER
003200*                          FOR THE .TXT PARTNER ITSELF.
003300*----------------------------------------------------------------*
003400* LABY2K  14/09/1998  MTN  Y2K REVIEW - WK-C-RUN-DATE IS AN       LABY2K
003500*                          8-DIGIT CENTURY DATE ALREADY.  NO
003600*                          CHANGE REQUIRED.  SIGNED OFF.
003700*----------------------------------------------------------------*
003800* LABD16  19/11/2001  RLD  BACK OUT LABD12.  THE PAIR-FOUND FLAG  LABD16
003900*                          WENT STALE WHENEVER A PRIOR SWEEP HAD
004000*                          ALREADY MOVED A FILE BEFORE THE WALK
004100*                          STEP NEXT RAN.  PROGRAM NOW BUILDS ITS
004200*                          OWN .TXT INDEX IN A FIRST PASS OVER
004300*                          THE MANIFEST AND TESTS EACH .TST ROW
004400*                          AGAINST IT ON THE SECOND PASS, AND
004500*                          SKIPS THE ISOLATION FOLDER ON BOTH
004600*                          PASSES ITSELF RATHER THAN TRUSTING THE
004700*                          WALK STEP TO HAVE LEFT IT OUT.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CTFMANL ASSIGN TO CTFMANL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WK-C-FILE-STATUS.
006600
006700     SELECT CTFAUDR ASSIGN TO CTFAUDR
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WK-C-FILE-STATUS.
007000
007100     SELECT CTFRPT  ASSIGN TO CTFRPT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WK-C-FILE-STATUS.
007400
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900 FD  CTFMANL
008000     LABEL RECORDS ARE OMITTED.
008100 01  CTFMANL-REC.
008200     COPY CTFFSENT.
008300
008400 FD  CTFAUDR
008500     LABEL RECORDS ARE OMITTED.
008600 01  CTFAUDR-REC.
008700     COPY CTFAUDT.
008800
008900 FD  CTFRPT
009000     LABEL RECORDS ARE OMITTED.
009100 01  CTFRPT-REC                      PIC X(132).
009200
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER                          PIC X(24)        VALUE
009700     "** PROGRAM TRFBRKSW **".
009800     05  FILLER                      PIC X(01).
009900
010000* ------------------ PROGRAM WORKING STORAGE -------------------*
010100 01  WK-C-COMMON.
010200     COPY CTFCSTA.
010300
010400     05  FILLER                      PIC X(02).
010500 01  WK-C-END-OF-MANIFEST-SW         PIC X(01) VALUE "N".
010600     88  WK-C-END-OF-MANIFEST                  VALUE "Y".
010700
010800 01  WK-N-TOTALS.
010900     05  WK-N-PROCESSED              PIC S9(07) COMP-3 VALUE ZERO.
011000     05  WK-N-FOUND-BROKEN           PIC S9(07) COMP-3 VALUE ZERO.
011100
011200* ------------- QCMDEXC COMMAND-BUILD WORKING STORAGE -----------*
011300     05  FILLER                      PIC X(02).
011400 01  WK-C-MOVE-COMMAND-AREA.
011500     05  WK-C-MOVE-COMMAND           PIC X(200) VALUE SPACES.
011600     05  WK-C-MOVE-COMMAND-LEN       PIC S9(08) COMP.
011700     05  WK-C-MOVE-CMD-CHARS REDEFINES WK-C-MOVE-COMMAND
011800                                     PIC X(01) OCCURS 200 TIMES.
011900     05  WK-C-CMD-FILL1              PIC X(04) VALUE "MOV ".
012000
012100     05  FILLER                      PIC X(02).
012200 01  WK-C-PATH-AREA.
012300     05  WK-C-FROM-PATH              PIC X(128) VALUE SPACES.
012400     05  WK-C-TO-PATH                PIC X(128) VALUE SPACES.
012500     05  WK-C-ROOT-PATH              PIC X(40)  VALUE
012600         "/CEMTESTLAB/DATAROOT".
012700     05  WK-C-ISOLATED-NAME          PIC X(16)  VALUE
012800         "ISOLATED_BROKEN".
012900
013000     05  FILLER                      PIC X(02).
013100 01  WK-C-SEARCH-AREA.
013200     05  WK-N-SORT-I                 PIC S9(04) COMP VALUE ZERO.
013300     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
013400         88  WK-C-FOUND                      VALUE "Y".
013500
013600     05  FILLER                      PIC X(02).
013700 01  WK-TXT-INDEX-AREA.
013800     05  WK-N-TXT-COUNT              PIC S9(04) COMP VALUE ZERO.
013900     05  WK-TXT-INDEX-TABLE.
014000         10  WK-TXT-ENTRY OCCURS 500 TIMES
014100                               INDEXED BY WK-TXT-TNDX.
014200             15  WK-TXT-DIR-PATH     PIC X(100).
014300             15  WK-TXT-FILE-BASE    PIC X(40).
014400
014500     05  FILLER                      PIC X(02).
014600 01  WK-C-PAIR-NAME-AREA.
014700     05  WK-C-PAIR-BASE              PIC X(40) VALUE SPACES.
014800     05  WK-C-REASON                 PIC X(80) VALUE SPACES.
014900     05  WK-C-REASON-TAIL REDEFINES WK-C-REASON
015000                                     PIC X(01) OCCURS 80 TIMES.
015100     05  WK-C-REASON-TRAIL           PIC S9(04) COMP VALUE ZERO.
015200     05  WK-C-REASON-END             PIC S9(04) COMP VALUE ZERO.
015300
015400     05  FILLER                      PIC X(02).
015500 01  WK-C-REPORT-LINES.
015600     05  WK-C-HEADER-LINE            PIC X(132) VALUE
015700         "CTFBRKSW - BROKEN FILE SWEEP - FINAL REPORT".
015800     05  WK-C-DETAIL-LINE            PIC X(132) VALUE SPACES.
015900     05  WK-C-NONE-LINE              PIC X(132) VALUE
016000         "NO BROKEN FILES FOUND ON THIS RUN.".
016100     05  WK-C-PROC-ED                PIC ZZZ,ZZ9.
016200     05  WK-C-FND-ED                 PIC ZZZ,ZZ9.
016300     05  FILLER                      PIC X(12).
016400
016500*****************
016600 LINKAGE SECTION.
016700*****************
016800
016900***************************
017000 PROCEDURE DIVISION.
017100***************************
017200 MAIN-MODULE.
017300     PERFORM A000-PROCESS-CALLED-ROUTINE
017400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
017500     PERFORM B000-MAIN-PROCESSING
017600        THRU B999-MAIN-PROCESSING-EX.
017700     PERFORM D100-WRITE-REPORT
017800        THRU D199-WRITE-REPORT-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z999-END-PROGRAM-ROUTINE-EX.
018100     GO TO END-PROGRAM.
018200
018300*---------------------------------------------------------------*
018400 A000-PROCESS-CALLED-ROUTINE.
018500*---------------------------------------------------------------*
018600     OPEN INPUT  CTFMANL.
018700     IF      NOT WK-C-SUCCESSFUL
018800             DISPLAY "TRFBRKSW - OPEN FILE ERROR - CTFMANL"
018900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000             GO TO Y900-ABNORMAL-TERMINATION
019100     END-IF.
019200
019300     OPEN OUTPUT CTFAUDR.
019400     IF      NOT WK-C-SUCCESSFUL
019500             DISPLAY "TRFBRKSW - OPEN FILE ERROR - CTFAUDR"
019600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700             GO TO Y900-ABNORMAL-TERMINATION
019800     END-IF.
019900
020000     OPEN OUTPUT CTFRPT.
020100     IF      NOT WK-C-SUCCESSFUL
020200             DISPLAY "TRFBRKSW - OPEN FILE ERROR - CTFRPT"
020300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400             GO TO Y900-ABNORMAL-TERMINATION
020500     END-IF.
020600
020700 A099-PROCESS-CALLED-ROUTINE-EX.
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100 B000-MAIN-PROCESSING.
021200*---------------------------------------------------------------*
021300     PERFORM B050-BUILD-TXT-INDEX
021400         THRU B059-BUILD-TXT-INDEX-EX.
021500     PERFORM B100-READ-MANIFEST.
021600     PERFORM B200-PAIR-ONE-ENTRY
021700         THRU B299-PAIR-ONE-ENTRY-EX
021800         UNTIL WK-C-END-OF-MANIFEST.
021900
022000 B999-MAIN-PROCESSING-EX.
022100     EXIT.
022200
022300*---------------------------------------------------------------*
022400 B100-READ-MANIFEST.
022500*---------------------------------------------------------------*
022600     READ CTFMANL
022700         AT END
022800             MOVE "Y"            TO    WK-C-END-OF-MANIFEST-SW
022900     END-READ.
023000
023100*---------------------------------------------------------------*
023200 B050-BUILD-TXT-INDEX.
023300*---------------------------------------------------------------*
023400*    FIRST PASS OVER THE MANIFEST - INDEX EVERY .TXT FILE BY
023500*    DIRECTORY PATH AND BASE NAME SO B200 CAN TEST EACH .TST
023600*    ENTRY FOR A PARTNER WITHOUT RE-SCANNING THE MANIFEST ROW
023700*    BY ROW.  THE MANIFEST IS THEN CLOSED AND RE-OPENED SO THE
023800*    SECOND PASS STARTS BACK AT THE FIRST RECORD.
023900     MOVE    "N"                 TO    WK-C-END-OF-MANIFEST-SW.
024000     PERFORM B100-READ-MANIFEST.
024100     PERFORM B060-INDEX-ONE-ENTRY
024200         THRU B069-INDEX-ONE-ENTRY-EX
024300         UNTIL WK-C-END-OF-MANIFEST.
024400
024500     CLOSE   CTFMANL.
024600     OPEN    INPUT CTFMANL.
024700     IF      NOT WK-C-SUCCESSFUL
024800             DISPLAY "TRFBRKSW - REOPEN ERROR - CTFMANL"
024900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000             GO TO Y900-ABNORMAL-TERMINATION
025100     END-IF.
025200     MOVE    "N"                 TO    WK-C-END-OF-MANIFEST-SW.
025300
025400 B059-BUILD-TXT-INDEX-EX.
025500     EXIT.
025600
025700*---------------------------------------------------------------*
025800 B060-INDEX-ONE-ENTRY.
025900*---------------------------------------------------------------*
026000     IF      CTFFSENT-LEVEL1-NAME = WK-C-ISOLATED-NAME
026100             PERFORM B100-READ-MANIFEST
026200             GO TO B069-INDEX-ONE-ENTRY-EX.
026300
026400     IF      CTFFSENT-IS-TXT-FILE
026500             ADD 1               TO    WK-N-TXT-COUNT
026600             MOVE CTFFSENT-DIR-PATH
026700                                 TO    WK-TXT-DIR-PATH(WK-N-TXT-COUNT)
026800             MOVE CTFFSENT-FILE-BASE
026900                                 TO    WK-TXT-FILE-BASE(WK-N-TXT-COUNT)
027000     END-IF.
027100
027200     PERFORM B100-READ-MANIFEST.
027300
027400 B069-INDEX-ONE-ENTRY-EX.
027500     EXIT.
027600
027700*---------------------------------------------------------------*
027800 B200-PAIR-ONE-ENTRY.
027900*---------------------------------------------------------------*
028000     IF      CTFFSENT-LEVEL1-NAME = WK-C-ISOLATED-NAME
028100     OR      NOT CTFFSENT-IS-TST-FILE
028200             PERFORM B100-READ-MANIFEST
028300             GO TO B299-PAIR-ONE-ENTRY-EX.
028400
028500     ADD     1                   TO    WK-N-PROCESSED.
028600
028700     PERFORM C100-FIND-TXT-PARTNER
028800         THRU C199-FIND-TXT-PARTNER-EX.
028900
029000     IF      NOT WK-C-FOUND
029100             PERFORM B400-QUARANTINE-FILE
029200                 THRU B499-QUARANTINE-FILE-EX
029300     END-IF.
029400
029500     PERFORM B100-READ-MANIFEST.
029600
029700 B299-PAIR-ONE-ENTRY-EX.
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 C100-FIND-TXT-PARTNER.
030200*---------------------------------------------------------------*
030300*    SEARCH THE .TXT INDEX BUILT BY B050 FOR A ROW WITH THE SAME
030400*    DIRECTORY PATH AND THE SAME BASE FILE NAME AS THE CURRENT
030500*    .TST ENTRY.  PAIRING IS BY EXACT BASE NAME MATCH WITHIN THE
030600*    SAME FOLDER - A .TXT FILE OF THE SAME NAME IN A DIFFERENT
030700*    FOLDER IS NOT A PARTNER.
030800     MOVE    "N"                 TO    WK-C-FOUND-SW.
030900     PERFORM C110-TEST-ONE-TXT-ENTRY
031000         VARYING WK-N-SORT-I FROM 1 BY 1
031100         UNTIL WK-N-SORT-I > WK-N-TXT-COUNT
031200            OR WK-C-FOUND.
031300
031400 C199-FIND-TXT-PARTNER-EX.
031500     EXIT.
031600
031700*---------------------------------------------------------------*
031800 C110-TEST-ONE-TXT-ENTRY.
031900*---------------------------------------------------------------*
032000     IF      WK-TXT-DIR-PATH(WK-N-SORT-I)  = CTFFSENT-DIR-PATH
032100     AND     WK-TXT-FILE-BASE(WK-N-SORT-I) = CTFFSENT-FILE-BASE
032200             MOVE "Y"            TO    WK-C-FOUND-SW
032300     END-IF.
032400
032500*---------------------------------------------------------------*
032600 B400-QUARANTINE-FILE.
032700*---------------------------------------------------------------*
032800     STRING  CTFFSENT-DIR-PATH    DELIMITED BY SPACE
032900             "\"                  DELIMITED BY SIZE
033000             CTFFSENT-FILE-BASE   DELIMITED BY SPACE
033100             CTFFSENT-FILE-EXT    DELIMITED BY SPACE
033200             INTO WK-C-FROM-PATH.
033300
033400     IF      CTFFSENT-DIR-PATH = SPACES
033500             STRING WK-C-ISOLATED-NAME DELIMITED BY SIZE
033600                    INTO WK-C-TO-PATH
033700     ELSE
033800             STRING WK-C-ISOLATED-NAME DELIMITED BY SIZE
033900                    "\"                DELIMITED BY SIZE
034000                    CTFFSENT-DIR-PATH  DELIMITED BY SPACE
034100                    INTO WK-C-TO-PATH
034200     END-IF.
034300
034400     MOVE    SPACES              TO    WK-C-MOVE-COMMAND.
034500     STRING  WK-C-CMD-FILL1      DELIMITED BY SIZE
034600             WK-C-FROM-PATH      DELIMITED BY SPACE
034700             " "                 DELIMITED BY SIZE
034800             WK-C-TO-PATH        DELIMITED BY SPACE
034900             INTO WK-C-MOVE-COMMAND
035000         WITH POINTER WK-C-MOVE-COMMAND-LEN.
035100     COMPUTE WK-C-MOVE-COMMAND-LEN = WK-C-MOVE-COMMAND-LEN - 1.
035200
035300     CALL "QCMDEXC" USING WK-C-MOVE-COMMAND
035400                          WK-C-MOVE-COMMAND-LEN.
035500
035600     ADD     1                   TO    WK-N-FOUND-BROKEN.
035700
035800     MOVE    CTFFSENT-FILE-BASE  TO    WK-C-PAIR-BASE.
035900     STRING  "MISSING "          DELIMITED BY SIZE
036000             WK-C-PAIR-BASE      DELIMITED BY SPACE
036100             ".TXT"              DELIMITED BY SIZE
036200             INTO WK-C-REASON.
036300     PERFORM B450-STRIP-REASON-CR
036400         THRU B459-STRIP-REASON-CR-EX.
036500
036600     INITIALIZE             CTFAUDT-DETAIL.
036700     STRING  CTFFSENT-FILE-BASE  DELIMITED BY SPACE
036800             CTFFSENT-FILE-EXT   DELIMITED BY SPACE
036900             INTO CTFAUDT-FILE-NAME.
037000     MOVE    WK-C-FROM-PATH      TO    CTFAUDT-FROM-PATH.
037100     MOVE    WK-C-TO-PATH        TO    CTFAUDT-TO-PATH.
037200     MOVE    WK-C-REASON         TO    CTFAUDT-REASON.
037300     WRITE   CTFAUDR-REC         FROM  CTFAUDT-DETAIL.
037400
037500 B499-QUARANTINE-FILE-EX.
037600     EXIT.
037700
037800*---------------------------------------------------------------*
037900 B450-STRIP-REASON-CR.
038000*---------------------------------------------------------------*
038100*    THE MANIFEST BUILDER OCCASIONALLY CARRIES A STRAY DOS
038200*    CARRIAGE-RETURN BYTE ON THE BASE FILE NAME IT READ FROM A
038300*    FOREIGN-MOUNTED SHARE.  STRIP IT FROM THE REASON TEXT
038400*    BEFORE IT GOES TO THE AUDIT FILE.
038500     MOVE    ZERO                TO    WK-C-REASON-TRAIL.
038600     INSPECT WK-C-REASON TALLYING WK-C-REASON-TRAIL
038700         FOR TRAILING SPACE.
038800     COMPUTE WK-C-REASON-END = 80 - WK-C-REASON-TRAIL.
038900     IF      WK-C-REASON-END > ZERO
039000     AND     WK-C-REASON-TAIL(WK-C-REASON-END) = X"0D"
039100             MOVE SPACE TO WK-C-REASON-TAIL(WK-C-REASON-END)
039200     END-IF.
039300
039400 B459-STRIP-REASON-CR-EX.
039500     EXIT.
039600
039700*---------------------------------------------------------------*
039800 D100-WRITE-REPORT.
039900*---------------------------------------------------------------*
040000     WRITE   CTFRPT-REC          FROM  WK-C-HEADER-LINE.
040100
040200     MOVE    WK-N-PROCESSED      TO    WK-C-PROC-ED.
040300     MOVE    WK-N-FOUND-BROKEN   TO    WK-C-FND-ED.
040400     STRING  ".TST FILES PROCESSED.... "
040500                                 DELIMITED BY SIZE
040600             WK-C-PROC-ED        DELIMITED BY SIZE
040700             INTO WK-C-DETAIL-LINE.
040800     WRITE   CTFRPT-REC          FROM  WK-C-DETAIL-LINE.
040900
041000     MOVE    SPACES              TO    WK-C-DETAIL-LINE.
041100     STRING  "BROKEN FILES FOUND..... "
041200                                 DELIMITED BY SIZE
041300             WK-C-FND-ED         DELIMITED BY SIZE
041400             INTO WK-C-DETAIL-LINE.
041500     WRITE   CTFRPT-REC          FROM  WK-C-DETAIL-LINE.
041600
041700     MOVE    SPACES              TO    WK-C-DETAIL-LINE.
041800     STRING  "ISOLATION AREA.......... "
041900                                 DELIMITED BY SIZE
042000             WK-C-ROOT-PATH      DELIMITED BY SPACE
042100             "\"                 DELIMITED BY SIZE
042200             WK-C-ISOLATED-NAME  DELIMITED BY SPACE
042300             INTO WK-C-DETAIL-LINE.
042400     WRITE   CTFRPT-REC          FROM  WK-C-DETAIL-LINE.
042500
042600     IF      WK-N-FOUND-BROKEN = ZERO
042700             WRITE CTFRPT-REC    FROM  WK-C-NONE-LINE
042800     END-IF.
042900
043000 D199-WRITE-REPORT-EX.
043100     EXIT.
043200
043300*---------------------------------------------------------------*
043400 Y900-ABNORMAL-TERMINATION.
043500*---------------------------------------------------------------*
043600     PERFORM Z000-END-PROGRAM-ROUTINE
043700        THRU Z999-END-PROGRAM-ROUTINE-EX.
043800     SET     UPSI-SWITCH-0       TO    ON.
043900     GOBACK.
044000
044100*---------------------------------------------------------------*
044200 Z000-END-PROGRAM-ROUTINE.
044300*---------------------------------------------------------------*
044400     CLOSE   CTFMANL.
044500     CLOSE   CTFAUDR.
044600     CLOSE   CTFRPT.
044700
044800 Z999-END-PROGRAM-ROUTINE-EX.
044900     EXIT.
045000
045100 END-PROGRAM.
045200     GOBACK.
045300
045400******************************************************************
045500************** END OF PROGRAM SOURCE -  TRFBRKSW ***************
045600******************************************************************
