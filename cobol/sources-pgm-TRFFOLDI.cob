000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFFOLDI.
000500 AUTHOR.         M TAN.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   18 MAR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  FOLDER INVENTORY LISTING.  READS THE FILE
001200*               INVENTORY MANIFEST AND BUILDS A TWO-LEVEL TABLE
001300*               OF FIRST- AND SECOND-LEVEL SUBFOLDERS UNDER THE
001400*               DATA ROOT, WITH A RECURSIVE .TXT FILE COUNT FOR
001500*               EACH, THEN WRITES THE SORTED INVENTORY LISTING.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LABD07  18/03/1996  RLD  ORIGINAL VERSION.                      LABD07  
002100*----------------------------------------------------------------*
002200* LABD15  11/01/2001  MTN  SECOND-LEVEL ENTRIES WITH A ZERO COUNT LABD15  
002300*                          ARE NOW DROPPED FROM THE LISTING PER
002400*                          THE LAB MANAGER'S REQUEST - TOO MANY
002500*                          EMPTY SUB-FOLDERS WERE BEING PRINTED.
002600*----------------------------------------------------------------*
002700* LABY2K  14/09/1998  MTN  Y2K REVIEW - NO DATE FIELDS IN THIS    LABY2K  
002800*                          PROGRAM, NO CHANGE REQUIRED.  SIGNED
002900*                          OFF.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CTFMANL ASSIGN TO CTFMANL
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WK-C-FILE-STATUS.
004800
004900     SELECT CTFRPT  ASSIGN TO CTFRPT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WK-C-FILE-STATUS.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700 FD  CTFMANL
005800     LABEL RECORDS ARE OMITTED.
005900 01  CTFMANL-REC.
006000     COPY CTFFSENT.
006100
006200 FD  CTFRPT
006300     LABEL RECORDS ARE OMITTED.
006400 01  CTFRPT-REC                      PIC X(132).
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM TRFFOLDI **".
007100     05  FILLER                      PIC X(01).
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY CTFCSTA.
007600
007700     05  FILLER                      PIC X(02).
007800 01  WK-C-END-OF-MANIFEST-SW         PIC X(01) VALUE "N".
007900     88  WK-C-END-OF-MANIFEST                  VALUE "Y".
008000
008100 01  WK-C-WORK-AREA.
008200     05  WK-N-L1-NDX                 PIC S9(04) COMP VALUE ZERO.
008300     05  WK-N-L2-NDX                 PIC S9(04) COMP VALUE ZERO.
008400     05  WK-N-SORT-I                 PIC S9(04) COMP VALUE ZERO.
008500     05  WK-N-SORT-J                 PIC S9(04) COMP VALUE ZERO.
008600     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
008700         88  WK-C-FOUND                      VALUE "Y".
008800
008900     05  FILLER                      PIC X(02).
009000 01  WK-L1-AREA.
009100     05  WK-N-L1-COUNT               PIC S9(04) COMP VALUE ZERO.
009200     05  WK-L1-TABLE.
009300         10  WK-L1-ENTRY OCCURS 50 TIMES
009400                               INDEXED BY WK-L1-TNDX.
009500             15  WK-L1-NAME          PIC X(30).
009600             15  WK-L1-TXT-COUNT     PIC S9(07) COMP-3.
009700
009800     05  FILLER                      PIC X(02).
009900 01  WK-L2-AREA.
010000     05  WK-N-L2-COUNT               PIC S9(04) COMP VALUE ZERO.
010100     05  WK-L2-TABLE.
010200         10  WK-L2-ENTRY OCCURS 200 TIMES
010300                               INDEXED BY WK-L2-TNDX.
010400             15  WK-L2-L1-NAME       PIC X(30).
010500             15  WK-L2-NAME          PIC X(30).
010600             15  WK-L2-TXT-COUNT     PIC S9(07) COMP-3.
010700
010800     05  FILLER                      PIC X(02).
010900 01  WK-SWAP-AREA.
011000     05  WK-SWAP-ENTRY               PIC X(64).
011100     05  WK-SWAP-CHARS REDEFINES WK-SWAP-ENTRY
011200                                     PIC X(01) OCCURS 64 TIMES.
011300
011400     05  FILLER                      PIC X(02).
011500 01  WK-C-REPORT-LINES.
011600     05  WK-C-HEADER-LINE            PIC X(132) VALUE
011700         "CTFFOLDI - FOLDER INVENTORY LISTING".
011800     05  WK-C-L1-LINE                PIC X(132) VALUE SPACES.
011900     05  WK-C-L1-LINE-CHARS REDEFINES WK-C-L1-LINE
012000                                     PIC X(01) OCCURS 132 TIMES.
012100     05  WK-C-L2-LINE                PIC X(132) VALUE SPACES.
012200     05  WK-C-CNT-ED                 PIC ZZZ,ZZ9.
012300     05  FILLER                      PIC X(12).
012400
012500 01  WK-C-TRIM-AREA.
012600     05  WK-N-LINE-TRAIL             PIC S9(04) COMP VALUE ZERO.
012700     05  WK-N-LINE-END               PIC S9(04) COMP VALUE ZERO.
012800     05  FILLER                      PIC X(04).
012900
013000*****************
013100 LINKAGE SECTION.
013200*****************
013300
013400***************************
013500 PROCEDURE DIVISION.
013600***************************
013700 MAIN-MODULE.
013800     PERFORM A000-PROCESS-CALLED-ROUTINE
013900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014000     PERFORM B000-BUILD-FIRST-LEVEL
014100        THRU B999-BUILD-FIRST-LEVEL-EX.
014200     PERFORM C150-SORT-SECOND-LEVEL
014300        THRU C199-SORT-SECOND-LEVEL-EX.
014400     PERFORM D100-WRITE-INVENTORY
014500        THRU D199-WRITE-INVENTORY-EX.
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z999-END-PROGRAM-ROUTINE-EX.
014800     GO TO END-PROGRAM.
014900
015000*---------------------------------------------------------------*
015100 A000-PROCESS-CALLED-ROUTINE.
015200*---------------------------------------------------------------*
015300     OPEN INPUT  CTFMANL.
015400     IF      NOT WK-C-SUCCESSFUL
015500             DISPLAY "TRFFOLDI - OPEN FILE ERROR - CTFMANL"
015600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700             GO TO Y900-ABNORMAL-TERMINATION
015800     END-IF.
015900
016000     OPEN OUTPUT CTFRPT.
016100     IF      NOT WK-C-SUCCESSFUL
016200             DISPLAY "TRFFOLDI - OPEN FILE ERROR - CTFRPT"
016300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400             GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600
016700 A099-PROCESS-CALLED-ROUTINE-EX.
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 B000-BUILD-FIRST-LEVEL.
017200*---------------------------------------------------------------*
017300     PERFORM B100-READ-MANIFEST.
017400     PERFORM B200-TALLY-ONE-ENTRY
017500         THRU B299-TALLY-ONE-ENTRY-EX
017600         UNTIL WK-C-END-OF-MANIFEST.
017700
017800 B999-BUILD-FIRST-LEVEL-EX.
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 B100-READ-MANIFEST.
018300*---------------------------------------------------------------*
018400     READ CTFMANL
018500         AT END
018600             MOVE "Y"            TO    WK-C-END-OF-MANIFEST-SW
018700     END-READ.
018800
018900*---------------------------------------------------------------*
019000 B200-TALLY-ONE-ENTRY.
019100*---------------------------------------------------------------*
019200     IF      NOT CTFFSENT-IS-TXT-FILE
019300     OR      CTFFSENT-LEVEL1-NAME = SPACES
019400             PERFORM B100-READ-MANIFEST
019500             GO TO B299-TALLY-ONE-ENTRY-EX.
019600
019700     PERFORM C100-FIND-OR-ADD-LEVEL1.
019800     ADD     1                   TO
019900                                 WK-L1-TXT-COUNT(WK-N-L1-NDX).
020000
020100     IF      CTFFSENT-LEVEL2-NAME NOT = SPACES
020200             PERFORM C200-FIND-OR-ADD-LEVEL2
020300             ADD 1 TO WK-L2-TXT-COUNT(WK-N-L2-NDX)
020400     END-IF.
020500
020600     PERFORM B100-READ-MANIFEST.
020700
020800 B299-TALLY-ONE-ENTRY-EX.
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 C100-FIND-OR-ADD-LEVEL1.
021300*---------------------------------------------------------------*
021400     MOVE    "N"                 TO    WK-C-FOUND-SW.
021500     PERFORM C110-TEST-ONE-LEVEL1
021600         VARYING WK-N-SORT-I FROM 1 BY 1
021700         UNTIL WK-N-SORT-I > WK-N-L1-COUNT
021800            OR WK-C-FOUND.
021900
022000     IF      NOT WK-C-FOUND
022100             ADD 1               TO    WK-N-L1-COUNT
022200             MOVE WK-N-L1-COUNT  TO    WK-N-L1-NDX
022300             MOVE CTFFSENT-LEVEL1-NAME
022400                                 TO    WK-L1-NAME(WK-N-L1-NDX)
022500             MOVE ZERO           TO
022600                                 WK-L1-TXT-COUNT(WK-N-L1-NDX)
022700     END-IF.
022800
022900*---------------------------------------------------------------*
023000 C110-TEST-ONE-LEVEL1.
023100*---------------------------------------------------------------*
023200     IF      WK-L1-NAME(WK-N-SORT-I) = CTFFSENT-LEVEL1-NAME
023300             MOVE "Y"            TO    WK-C-FOUND-SW
023400             MOVE WK-N-SORT-I    TO    WK-N-L1-NDX
023500     END-IF.
023600
023700*---------------------------------------------------------------*
023800 C200-FIND-OR-ADD-LEVEL2.
023900*---------------------------------------------------------------*
024000     MOVE    "N"                 TO    WK-C-FOUND-SW.
024100     PERFORM C210-TEST-ONE-LEVEL2
024200         VARYING WK-N-SORT-I FROM 1 BY 1
024300         UNTIL WK-N-SORT-I > WK-N-L2-COUNT
024400            OR WK-C-FOUND.
024500
024600     IF      NOT WK-C-FOUND
024700             ADD 1               TO    WK-N-L2-COUNT
024800             MOVE WK-N-L2-COUNT  TO    WK-N-L2-NDX
024900             MOVE CTFFSENT-LEVEL1-NAME
025000                                 TO    WK-L2-L1-NAME(WK-N-L2-NDX)
025100             MOVE CTFFSENT-LEVEL2-NAME
025200                                 TO    WK-L2-NAME(WK-N-L2-NDX)
025300             MOVE ZERO           TO
025400                                 WK-L2-TXT-COUNT(WK-N-L2-NDX)
025500     END-IF.
025600
025700*---------------------------------------------------------------*
025800 C210-TEST-ONE-LEVEL2.
025900*---------------------------------------------------------------*
026000     IF      WK-L2-L1-NAME(WK-N-SORT-I) = CTFFSENT-LEVEL1-NAME
026100     AND     WK-L2-NAME(WK-N-SORT-I)    = CTFFSENT-LEVEL2-NAME
026200             MOVE "Y"            TO    WK-C-FOUND-SW
026300             MOVE WK-N-SORT-I    TO    WK-N-L2-NDX
026400     END-IF.
026500
026600*---------------------------------------------------------------*
026700 C150-SORT-SECOND-LEVEL.
026800*---------------------------------------------------------------*
026900*    A SIMPLE BUBBLE SORT OF WK-L2-TABLE BY PARENT FOLDER THEN
027000*    BY NAME - THE MANIFEST ARRIVES IN DIRECTORY-WALK ORDER, NOT
027100*    NECESSARILY STRICT ALPHABETIC ORDER, SO THE TABLE IS RE-
027200*    SORTED BEFORE THE LISTING IS WRITTEN.
027300     IF      WK-N-L2-COUNT < 2
027400             GO TO C199-SORT-SECOND-LEVEL-EX.
027500
027600     PERFORM C160-SORT-ONE-PASS
027700         VARYING WK-N-SORT-I FROM 1 BY 1
027800         UNTIL WK-N-SORT-I > WK-N-L2-COUNT - 1.
027900
028000 C199-SORT-SECOND-LEVEL-EX.
028100     EXIT.
028200
028300*---------------------------------------------------------------*
028400 C160-SORT-ONE-PASS.
028500*---------------------------------------------------------------*
028600     PERFORM C170-COMPARE-AND-SWAP
028700         VARYING WK-N-SORT-J FROM 1 BY 1
028800         UNTIL WK-N-SORT-J > WK-N-L2-COUNT - WK-N-SORT-I.
028900
029000*---------------------------------------------------------------*
029100 C170-COMPARE-AND-SWAP.
029200*---------------------------------------------------------------*
029300     IF      WK-L2-L1-NAME(WK-N-SORT-J) >
029400             WK-L2-L1-NAME(WK-N-SORT-J + 1)
029500     OR     (WK-L2-L1-NAME(WK-N-SORT-J) =
029600             WK-L2-L1-NAME(WK-N-SORT-J + 1)
029700     AND     WK-L2-NAME(WK-N-SORT-J) >
029800             WK-L2-NAME(WK-N-SORT-J + 1))
029900             MOVE WK-L2-ENTRY(WK-N-SORT-J)   TO WK-SWAP-ENTRY
030000             MOVE WK-L2-ENTRY(WK-N-SORT-J + 1)
030100                                 TO WK-L2-ENTRY(WK-N-SORT-J)
030200             MOVE WK-SWAP-ENTRY
030300                                 TO WK-L2-ENTRY(WK-N-SORT-J + 1)
030400     END-IF.
030500
030600*---------------------------------------------------------------*
030700 D100-WRITE-INVENTORY.
030800*---------------------------------------------------------------*
030900     WRITE   CTFRPT-REC          FROM  WK-C-HEADER-LINE.
031000
031100     PERFORM D150-WRITE-ONE-LEVEL1
031200         VARYING WK-N-L1-NDX FROM 1 BY 1
031300         UNTIL WK-N-L1-NDX > WK-N-L1-COUNT.
031400
031500 D199-WRITE-INVENTORY-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900 D150-WRITE-ONE-LEVEL1.
032000*---------------------------------------------------------------*
032100     MOVE    WK-L1-TXT-COUNT(WK-N-L1-NDX) TO WK-C-CNT-ED.
032200     MOVE    SPACES              TO    WK-C-L1-LINE.
032300     STRING  WK-L1-NAME(WK-N-L1-NDX) DELIMITED BY SPACE
032400             " - "               DELIMITED BY SIZE
032500             WK-C-CNT-ED         DELIMITED BY SIZE
032600             " .TXT FILE(S)"     DELIMITED BY SIZE
032700             INTO WK-C-L1-LINE.
032800     PERFORM D155-TRIM-TRAILING-GARBAGE
032900         THRU D159-TRIM-TRAILING-GARBAGE-EX.
033000     WRITE   CTFRPT-REC          FROM  WK-C-L1-LINE.
033100
033200     PERFORM D160-WRITE-ONE-LEVEL2
033300         VARYING WK-N-L2-NDX FROM 1 BY 1
033400         UNTIL WK-N-L2-NDX > WK-N-L2-COUNT.
033500
033600*---------------------------------------------------------------*
033700 D155-TRIM-TRAILING-GARBAGE.
033800*---------------------------------------------------------------*
033900*    LEVEL1 FOLDER NAMES COME STRAIGHT OFF THE MANIFEST - STRIP
034000*    A STRAY DOS CARRIAGE-RETURN BYTE BEFORE IT GOES ON THE
034100*    LISTING, THE SAME WAY TRFPARSE CLEANS UP LOADED TEXT LINES.
034200     MOVE    ZERO                TO    WK-N-LINE-TRAIL.
034300     INSPECT WK-C-L1-LINE TALLYING WK-N-LINE-TRAIL
034400         FOR TRAILING SPACE.
034500     COMPUTE WK-N-LINE-END = 132 - WK-N-LINE-TRAIL.
034600     IF      WK-N-LINE-END > ZERO
034700     AND     WK-C-L1-LINE-CHARS(WK-N-LINE-END) = X"0D"
034800             MOVE SPACE TO WK-C-L1-LINE-CHARS(WK-N-LINE-END)
034900     END-IF.
035000
035100 D159-TRIM-TRAILING-GARBAGE-EX.
035200     EXIT.
035300
035400*---------------------------------------------------------------*
035500 D160-WRITE-ONE-LEVEL2.
035600*---------------------------------------------------------------*
035700     IF      WK-L2-L1-NAME(WK-N-L2-NDX) NOT =
035800             WK-L1-NAME(WK-N-L1-NDX)
035900     OR      WK-L2-TXT-COUNT(WK-N-L2-NDX) = ZERO
036000             GO TO D169-WRITE-ONE-LEVEL2-EX.
036100
036200     MOVE    WK-L2-TXT-COUNT(WK-N-L2-NDX) TO WK-C-CNT-ED.
036300     MOVE    SPACES              TO    WK-C-L2-LINE.
036400     STRING  "     "             DELIMITED BY SIZE
036500             WK-L2-NAME(WK-N-L2-NDX) DELIMITED BY SPACE
036600             " - "               DELIMITED BY SIZE
036700             WK-C-CNT-ED         DELIMITED BY SIZE
036800             " .TXT FILE(S)"     DELIMITED BY SIZE
036900             INTO WK-C-L2-LINE.
037000     WRITE   CTFRPT-REC          FROM  WK-C-L2-LINE.
037100
037200 D169-WRITE-ONE-LEVEL2-EX.
037300     EXIT.
037400
037500*---------------------------------------------------------------*
037600 Y900-ABNORMAL-TERMINATION.
037700*---------------------------------------------------------------*
037800     PERFORM Z000-END-PROGRAM-ROUTINE
037900        THRU Z999-END-PROGRAM-ROUTINE-EX.
038000     SET     UPSI-SWITCH-0       TO    ON.
038100     GOBACK.
038200
038300*---------------------------------------------------------------*
038400 Z000-END-PROGRAM-ROUTINE.
038500*---------------------------------------------------------------*
038600     CLOSE   CTFMANL.
038700     CLOSE   CTFRPT.
038800
038900 Z999-END-PROGRAM-ROUTINE-EX.
039000     EXIT.
039100
039200 END-PROGRAM.
039300     GOBACK.
039400
039500******************************************************************
039600************** END OF PROGRAM SOURCE -  TRFFOLDI ***************
039700******************************************************************
