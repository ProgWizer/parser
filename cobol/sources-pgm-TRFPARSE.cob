000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPARSE IS INITIAL.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   05 MAR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PARSE-AND-CLASSIFY MAIN DRIVER.  FOR EVERY .TXT
001200*               INSTRUMENT EXPORT LISTED IN THE FILE INVENTORY
001300*               MANIFEST, LOCATES THE --SUMMARY-- AND --DATA--
001400*               BLOCK MARKERS, BUILDS THE SUMMARY PARAMETER
001500*               TABLE, CLASSIFIES THE TEST AS UCA OR ULTRASOUND,
001600*               AND (FOR A UCA TEST) FILES IT INTO A DENSITY /
001700*               ALGORITHM / CEMENT-CLASS CATEGORY FOLDER UNDER
001800*               THE RESULTS AREA.  PRODUCES THE RUN CONTROL-
001900*               TOTALS REPORT.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* LABD10  05/03/1996  RLD  ORIGINAL VERSION.                      LABD10  
002500*----------------------------------------------------------------*
002600* LABD11  14/05/1999  RLD  DATA-BLOCK COMMA-TO-PERIOD CONVERSION  LABD11  
002700*                          ADDED - A SUPPLIER FIRMWARE UPGRADE ON
002800*                          THE UCA605 STARTED EXPORTING DECIMAL
002900*                          COMMAS IN THE TIME-SERIES TABLE.
003000*----------------------------------------------------------------*
003100* LABD13  09/07/1999  RLD  BACK OUT THE CATEGORY TALLY WHEN THE   LABD13  
003200*                          DATA BLOCK FAILS TO PARSE AFTER THE
003300*                          CATEGORY WAS ALREADY CREDITED.
003400*----------------------------------------------------------------*
003500* LABY2K  14/09/1998  MTN  Y2K REVIEW - WK-C-RUN-DATE IS AN       LABY2K
003600*                          8-DIGIT CENTURY DATE ALREADY.  NO
003700*                          CHANGE REQUIRED.  SIGNED OFF.
003800*----------------------------------------------------------------*
003900* LABD17  03/12/2001  RLD  E250-SPLIT-CURRENT-LINE WAS ONLY       LABD17
004000*                          BLANKING AND UNSTRINGING THE FIRST 10
004100*                          OF THE 30 WK-RAW-FIELD SLOTS - A WIDE
004200*                          ULTRASOUND EXPORT PAST COLUMN 10 WAS
004300*                          QUIETLY LOSING DATA.  BLANKING MOVE,
004400*                          UNSTRING INTO LIST, AND THE COMPACT
004500*                          LOOP'S UPPER BOUND ALL NOW COVER THE
004600*                          FULL WK-N-FIELD-LIMIT OF 30.
004700*----------------------------------------------------------------*
004800* LABD21  10/12/2001  RLD  C250-ADD-ONE-SUMMARY-LINE WAS COMPARING LABD21
004900*                          THE FIRST 24 BYTES OF THE LINE AGAINST
005000*                          THE 23-BYTE HEADER LITERAL "Full Path
005100*                          and File Name" - COBOL PADS THE SHORT
005200*                          OPERAND WITH ONE SPACE, SO THE COMPARE
005300*                          ONLY MATCHED WHEN BYTE 24 HAPPENED TO
005400*                          BE A SPACE.  ON THE REAL TAB-DELIMITED
005500*                          EXPORT BYTE 24 IS A TAB, SO THE HEADER
005600*                          LINE NEVER MATCHED AND FELL THROUGH TO
005700*                          TRFPRSUM AS A BOGUS SUMMARY PARAMETER.
005800*                          NARROWED THE COMPARE TO (1:23).
005900*----------------------------------------------------------------*
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-AS400.
006600 OBJECT-COMPUTER.  IBM-AS400.
006700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006800                   UPSI-0 IS UPSI-SWITCH-0
006900                     ON STATUS IS U0-ON
007000                     OFF STATUS IS U0-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CTFMANL ASSIGN TO CTFMANL
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WK-C-FILE-STATUS.
007700
007800     SELECT CTFRPT  ASSIGN TO CTFRPT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WK-C-FILE-STATUS.
008100
008200     SELECT CTFTXT  ASSIGN TO DISK WK-C-INPUT-PATH
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WK-C-INOUT-STATUS.
008500
008600     SELECT CTFSUMO ASSIGN TO DISK WK-C-OUTPUT-PATH
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WK-C-INOUT-STATUS.
008900
009000     SELECT CTFDATO ASSIGN TO DISK WK-C-OUTPUT-PATH
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WK-C-INOUT-STATUS.
009300
009400     SELECT CTFULTO ASSIGN TO DISK WK-C-OUTPUT-PATH
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WK-C-INOUT-STATUS.
009700
009800***************
009900 DATA DIVISION.
010000***************
010100 FILE SECTION.
010200 FD  CTFMANL
010300     LABEL RECORDS ARE OMITTED.
010400 01  CTFMANL-REC.
010500     COPY CTFFSENT.
010600
010700 FD  CTFRPT
010800     LABEL RECORDS ARE OMITTED.
010900 01  CTFRPT-REC                      PIC X(132).
011000
011100 FD  CTFTXT
011200     LABEL RECORDS ARE OMITTED.
011300 01  CTFTXT-REC.
011400     COPY CTFDATA.
011500
011600 FD  CTFSUMO
011700     LABEL RECORDS ARE OMITTED.
011800 01  CTFSUMO-REC                     PIC X(132).
011900
012000 FD  CTFDATO
012100     LABEL RECORDS ARE OMITTED.
012200 01  CTFDATO-REC.
012300     COPY CTFDATA.
012400
012500 FD  CTFULTO
012600     LABEL RECORDS ARE OMITTED.
012700 01  CTFULTO-REC                     PIC X(256).
012800
012900*************************
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER                          PIC X(24)        VALUE
013300     "** PROGRAM TRFPARSE **".
013400     05  FILLER                      PIC X(01).
013500
013600* ------------------ PROGRAM WORKING STORAGE -------------------*
013700 01  WK-C-COMMON.
013800     COPY CTFCSTA.
013900     COPY CTFSUMP.
014000     COPY CTFCATT.
014100     COPY CTFTOTS.
014200
014300     05  FILLER                      PIC X(02).
014400 01  WK-C-INOUT-STATUS                PIC X(02).
014500
014600 01  WK-C-END-OF-MANIFEST-SW         PIC X(01) VALUE "N".
014700     88  WK-C-END-OF-MANIFEST                  VALUE "Y".
014800
014900 01  WK-C-PATH-AREA.
015000     05  WK-C-ROOT-PATH              PIC X(40)  VALUE
015100         "/CEMTESTLAB/DATAROOT".
015200     05  WK-C-RESULTS-NAME           PIC X(16)  VALUE
015300         "RESULTS".
015400     05  WK-C-INPUT-PATH             PIC X(200) VALUE SPACES.
015500     05  WK-C-INPUT-PATH-CHARS REDEFINES WK-C-INPUT-PATH
015600                                     PIC X(01) OCCURS 200 TIMES.
015700     05  WK-C-OUTPUT-PATH            PIC X(200) VALUE SPACES.
015800     05  WK-C-OUTPUT-DIR             PIC X(200) VALUE SPACES.
015900     05  WK-C-OUTPUT-DIR-FULL        PIC X(200) VALUE SPACES.
016000
016100     05  FILLER                      PIC X(02).
016200 01  WK-C-LOAD-AREA.
016300     05  WK-C-FOUND-LOAD-SW          PIC X(01) VALUE "N".
016400         88  WK-C-FOUND-LOAD                 VALUE "Y".
016500     05  WK-C-FOUND-CAT-SW           PIC X(01) VALUE "N".
016600         88  WK-C-FOUND-CAT                  VALUE "Y".
016700
016800     05  FILLER                      PIC X(02).
016900 01  WK-C-MOVE-COMMAND-AREA.
017000     05  WK-C-MOVE-COMMAND           PIC X(200) VALUE SPACES.
017100     05  WK-C-MOVE-COMMAND-LEN       PIC S9(08) COMP VALUE ZERO.
017200     05  FILLER                      PIC X(02).
017300
017400* ----------- LINKAGE AREAS FOR CALLED ROUTINES -----------------*
017500     COPY PRSUM.
017600     COPY PRKEY.
017700     COPY PRDEN.
017800     COPY PRALG.
017900     COPY PRCEM.
018000
018100* ------------------- WHOLE-FILE LINE TABLE ---------------------*
018200     05  FILLER                      PIC X(02).
018300 01  WK-FILE-AREA.
018400     05  WK-N-LINE-COUNT             PIC S9(04) COMP VALUE ZERO.
018500     05  WK-LINE-TABLE OCCURS 3000 TIMES
018600                             INDEXED BY WK-LINE-NDX
018700                                     PIC X(256).
018800
018900     05  FILLER                      PIC X(02).
019000 01  WK-N-WORK-AREA.
019100     05  WK-N-MARK-NDX               PIC S9(04) COMP VALUE ZERO.
019200     05  WK-N-SUMMARY-LINE           PIC S9(04) COMP VALUE ZERO.
019300     05  WK-N-DATA-LINE              PIC S9(04) COMP VALUE ZERO.
019400     05  WK-C-MARKER-SW              PIC X(01) VALUE "N".
019500         88  WK-C-MARKERS-FOUND              VALUE "Y".
019600     05  WK-C-CURRENT-LINE           PIC X(256).
019700     05  WK-C-CURRENT-CHARS REDEFINES WK-C-CURRENT-LINE
019800                                     PIC X(01) OCCURS 256 TIMES.
019900     05  WK-N-MAX-COLUMNS            PIC S9(04) COMP VALUE ZERO.
020000     05  WK-N-VALID-ROWS             PIC S9(04) COMP VALUE ZERO.
020100     05  WK-N-FIELD-LIMIT            PIC S9(04) COMP VALUE 30.
020200
020300* -------- GENERIC TAB-SPLIT SCRATCH AREA -----------------------*
020400     05  FILLER                      PIC X(02).
020500 01  WK-SPLIT-AREA.
020600     05  WK-RAW-FIELD OCCURS 30 TIMES
020700                                     PIC X(40).
020800     05  WK-COMPACT-FIELD OCCURS 30 TIMES
020900                                     PIC X(40).
021000     05  WK-N-RAW-COUNT              PIC S9(04) COMP VALUE ZERO.
021100     05  WK-N-OUT-NDX                PIC S9(04) COMP VALUE ZERO.
021200     05  WK-N-SPLIT-NDX              PIC S9(04) COMP VALUE ZERO.
021300
021400     05  FILLER                      PIC X(02).
021500 01  WK-C-HEADER-BUILD-AREA.
021600     05  WK-C-HEADER-LINE-OUT        PIC X(256) VALUE SPACES.
021700     05  WK-C-HEADER-PTR             PIC S9(04) COMP VALUE 1.
021800     05  WK-C-COL-NAME.
021900         10  FILLER                  PIC X(07) VALUE "Column_".
022000         10  WK-C-COL-NUM            PIC 9(02).
022100
022200* ----------------- CLASSIFICATION WORKING AREA -----------------*
022300 01  WK-C-CLASS-AREA.
022400     05  WK-C-UCA-SW                 PIC X(01) VALUE "N".
022500         88  WK-C-IS-UCA                     VALUE "Y".
022600     05  WK-C-HAS-CATEGORY-SW        PIC X(01) VALUE "N".
022700         88  WK-C-HAS-CATEGORY               VALUE "Y".
022800     05  WK-C-DATA-OK-SW             PIC X(01) VALUE "N".
022900         88  WK-C-DATA-OK                     VALUE "Y".
023000     05  WK-C-CHECK-TEXT             PIC X(80).
023100     05  WK-C-CHECK-NAME             PIC X(40).
023200     05  WK-C-TALLY                  PIC S9(04) COMP VALUE ZERO.
023300     05  WK-C-DENSITY-VALUE          PIC X(80).
023400     05  WK-C-ALGORITHM-VALUE        PIC X(80).
023500     05  WK-C-CEMENT-VALUE           PIC X(80).
023600     05  WK-C-DENSITY-CAT            PIC X(20).
023700     05  WK-C-ALGORITHM-CAT          PIC X(40).
023800     05  WK-C-CEMENT-CAT             PIC X(40).
023900     05  WK-C-CATEGORY-KEY           PIC X(90).
024000     05  WK-N-CAT-NDX                PIC S9(04) COMP VALUE ZERO.
024100
024200     05  FILLER                      PIC X(02).
024300 01  WK-C-REPORT-EDIT-AREA.
024400     05  WK-C-COUNT-ED               PIC ZZZ,ZZ9.
024500     05  FILLER                      PIC X(12).
024600
024700*****************
024800 LINKAGE SECTION.
024900*****************
025000
025100***************************
025200 PROCEDURE DIVISION.
025300***************************
025400 MAIN-MODULE.
025500     PERFORM A000-PROCESS-CALLED-ROUTINE
025600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
025700     PERFORM B000-MAIN-PROCESSING
025800        THRU B999-MAIN-PROCESSING-EX.
025900     PERFORM F100-WRITE-FINAL-REPORT
026000        THRU F199-WRITE-FINAL-REPORT-EX.
026100     PERFORM Z000-END-PROGRAM-ROUTINE
026200        THRU Z999-END-PROGRAM-ROUTINE-EX.
026300     GO TO END-PROGRAM.
026400
026500*---------------------------------------------------------------*
026600 A000-PROCESS-CALLED-ROUTINE.
026700*---------------------------------------------------------------*
026800     OPEN INPUT  CTFMANL.
026900     IF      NOT WK-C-SUCCESSFUL
027000             DISPLAY "TRFPARSE - OPEN FILE ERROR - CTFMANL"
027100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200             GO TO Y900-ABNORMAL-TERMINATION
027300     END-IF.
027400
027500     OPEN OUTPUT CTFRPT.
027600     IF      NOT WK-C-SUCCESSFUL
027700             DISPLAY "TRFPARSE - OPEN FILE ERROR - CTFRPT"
027800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027900             GO TO Y900-ABNORMAL-TERMINATION
028000     END-IF.
028100
028200     INITIALIZE              WK-CTFTOTS-PROCESSED
028300                              WK-CTFTOTS-UCA
028400                              WK-CTFTOTS-ULTRASOUND
028500                              WK-CTFTOTS-INCOMPLETE
028600                              WK-CTFTOTS-READ-ERRORS
028700                              WK-CTFCATT-COUNT.
028800
028900 A099-PROCESS-CALLED-ROUTINE-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 B000-MAIN-PROCESSING.
029400*---------------------------------------------------------------*
029500     PERFORM B100-READ-MANIFEST.
029600     PERFORM B200-PROCESS-ONE-ENTRY
029700         THRU B299-PROCESS-ONE-ENTRY-EX
029800         UNTIL WK-C-END-OF-MANIFEST.
029900
030000 B999-MAIN-PROCESSING-EX.
030100     EXIT.
030200
030300*---------------------------------------------------------------*
030400 B100-READ-MANIFEST.
030500*---------------------------------------------------------------*
030600     READ CTFMANL
030700         AT END
030800             MOVE "Y"            TO    WK-C-END-OF-MANIFEST-SW
030900     END-READ.
031000
031100*---------------------------------------------------------------*
031200 B200-PROCESS-ONE-ENTRY.
031300*---------------------------------------------------------------*
031400     IF      NOT CTFFSENT-IS-TXT-FILE
031500             PERFORM B100-READ-MANIFEST
031600             GO TO B299-PROCESS-ONE-ENTRY-EX.
031700
031800     ADD     1                   TO    WK-CTFTOTS-PROCESSED.
031900
032000     PERFORM B300-LOAD-FILE.
032100     IF      NOT WK-C-FOUND-LOAD
032200             ADD 1 TO WK-CTFTOTS-READ-ERRORS
032300             PERFORM B100-READ-MANIFEST
032400             GO TO B299-PROCESS-ONE-ENTRY-EX.
032500
032600     PERFORM C100-LOCATE-BLOCK-MARKERS.
032700     PERFORM C300-CLASSIFY-UCA-OR-ULTRA.
032800
032900     IF      WK-C-IS-UCA
033000             PERFORM D100-PROCESS-UCA-FILE
033100                 THRU D199-PROCESS-UCA-FILE-EX
033200     ELSE
033300             PERFORM E100-PROCESS-ULTRASOUND-FILE
033400                 THRU E199-PROCESS-ULTRASOUND-FILE-EX
033500     END-IF.
033600
033700     PERFORM B100-READ-MANIFEST.
033800
033900 B299-PROCESS-ONE-ENTRY-EX.
034000     EXIT.
034100
034200*---------------------------------------------------------------*
034300 B300-LOAD-FILE.
034400*---------------------------------------------------------------*
034500*    READS THE CURRENT MANIFEST ENTRY'S .TXT FILE INTO MEMORY.
034600     MOVE    SPACES              TO    WK-C-INPUT-PATH.
034700     IF      CTFFSENT-DIR-PATH = SPACES
034800             STRING WK-C-ROOT-PATH     DELIMITED BY SPACE
034900                    "\"                 DELIMITED BY SIZE
035000                    CTFFSENT-FILE-BASE  DELIMITED BY SPACE
035100                    CTFFSENT-FILE-EXT   DELIMITED BY SPACE
035200                    INTO WK-C-INPUT-PATH
035300     ELSE
035400             STRING WK-C-ROOT-PATH     DELIMITED BY SPACE
035500                    "\"                 DELIMITED BY SIZE
035600                    CTFFSENT-DIR-PATH   DELIMITED BY SPACE
035700                    "\"                 DELIMITED BY SIZE
035800                    CTFFSENT-FILE-BASE  DELIMITED BY SPACE
035900                    CTFFSENT-FILE-EXT   DELIMITED BY SPACE
036000                    INTO WK-C-INPUT-PATH
036100     END-IF.
036200
036300     IF      U0-ON
036400             DISPLAY "TRFPARSE - PATH FIRST CHAR IS "
036500                     WK-C-INPUT-PATH-CHARS(1)
036600     END-IF.
036700
036800     MOVE    "Y"                 TO    WK-C-FOUND-LOAD-SW.
036900     MOVE    ZERO                TO    WK-N-LINE-COUNT.
037000
037100     OPEN    INPUT CTFTXT.
037200     IF      WK-C-INOUT-STATUS NOT = "00"
037300             MOVE "N"            TO    WK-C-FOUND-LOAD-SW
037400             GO TO B399-LOAD-FILE-EX.
037500
037600     PERFORM B340-READ-ONE-LINE
037700         UNTIL WK-C-INOUT-STATUS = "10".
037800
037900     PERFORM B350-STRIP-TRAILING-CR
038000         VARYING WK-N-MARK-NDX FROM 1 BY 1
038100         UNTIL WK-N-MARK-NDX > WK-N-LINE-COUNT.
038200
038300     CLOSE   CTFTXT.
038400
038500 B399-LOAD-FILE-EX.
038600     EXIT.
038700
038800*---------------------------------------------------------------*
038900 B340-READ-ONE-LINE.
039000*---------------------------------------------------------------*
039100     READ    CTFTXT
039200         AT END
039300             MOVE "10"           TO    WK-C-INOUT-STATUS
039400         NOT AT END
039500             IF  WK-N-LINE-COUNT < 3000
039600                 ADD 1           TO    WK-N-LINE-COUNT
039700                 MOVE CTFDATA-LINE
039800                                 TO
039900                                 WK-LINE-TABLE(WK-N-LINE-COUNT)
040000             END-IF
040100     END-READ.
040200
040300*---------------------------------------------------------------*
040400 B350-STRIP-TRAILING-CR.
040500*---------------------------------------------------------------*
040600*    SOME INSTRUMENT PC'S EXPORT DOS-STYLE LINE ENDS.  THE LINE
040700*    SEQUENTIAL READ LEAVES A STRAY CARRIAGE-RETURN BYTE ON THE
040800*    END OF THE LINE WHICH THROWS OFF THE BLOCK-MARKER COMPARES.
040900     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO WK-C-CURRENT-LINE.
041000     MOVE    ZERO                TO    WK-C-TALLY.
041100     INSPECT WK-C-CURRENT-LINE TALLYING WK-C-TALLY
041200         FOR TRAILING SPACE.
041300     COMPUTE WK-N-SPLIT-NDX = 256 - WK-C-TALLY.
041400     IF      WK-N-SPLIT-NDX > ZERO
041500     AND     WK-C-CURRENT-CHARS(WK-N-SPLIT-NDX) = X"0D"
041600             MOVE SPACE TO WK-C-CURRENT-CHARS(WK-N-SPLIT-NDX)
041700             MOVE WK-C-CURRENT-LINE
041800                 TO WK-LINE-TABLE(WK-N-MARK-NDX)
041900     END-IF.
042000
042100*---------------------------------------------------------------*
042200 C100-LOCATE-BLOCK-MARKERS.
042300*---------------------------------------------------------------*
042400     MOVE    ZERO                TO    WK-N-SUMMARY-LINE
042500                                       WK-N-DATA-LINE.
042600     MOVE    "N"                 TO    WK-C-MARKER-SW.
042700
042800     PERFORM C110-TEST-ONE-MARKER-LINE
042900         VARYING WK-N-MARK-NDX FROM 1 BY 1
043000         UNTIL WK-N-MARK-NDX > WK-N-LINE-COUNT
043100            OR WK-N-DATA-LINE NOT = ZERO.
043200
043300     IF      WK-N-SUMMARY-LINE NOT = ZERO
043400     AND     WK-N-DATA-LINE    NOT = ZERO
043500             MOVE "Y"            TO    WK-C-MARKER-SW
043600             PERFORM C200-BUILD-SUMMARY-TABLE
043700     END-IF.
043800
043900*---------------------------------------------------------------*
044000 C110-TEST-ONE-MARKER-LINE.
044100*---------------------------------------------------------------*
044200     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO WK-C-CURRENT-LINE.
044300
044400     MOVE    ZERO                TO    WK-C-TALLY.
044500     INSPECT WK-C-CURRENT-LINE TALLYING WK-C-TALLY
044600         FOR ALL "--Data--".
044700     IF      WK-C-TALLY > ZERO
044800             MOVE WK-N-MARK-NDX  TO    WK-N-DATA-LINE
044900             GO TO C119-TEST-ONE-MARKER-LINE-EX.
045000
045100     MOVE    ZERO                TO    WK-C-TALLY.
045200     INSPECT WK-C-CURRENT-LINE TALLYING WK-C-TALLY
045300         FOR ALL "--Summary--".
045400     IF      WK-C-TALLY > ZERO
045500             MOVE WK-N-MARK-NDX  TO    WK-N-SUMMARY-LINE
045600             GO TO C119-TEST-ONE-MARKER-LINE-EX.
045700
045800     MOVE    ZERO                TO    WK-C-TALLY.
045900     INSPECT WK-C-CURRENT-LINE TALLYING WK-C-TALLY
046000         FOR ALL "--Test Summary--".
046100     IF      WK-C-TALLY > ZERO
046200             MOVE WK-N-MARK-NDX  TO    WK-N-SUMMARY-LINE
046300     END-IF.
046400
046500 C119-TEST-ONE-MARKER-LINE-EX.
046600     EXIT.
046700
046800*---------------------------------------------------------------*
046900 C200-BUILD-SUMMARY-TABLE.
047000*---------------------------------------------------------------*
047100     MOVE    ZERO                TO    WK-CTFSUMP-COUNT.
047200
047300     PERFORM C250-ADD-ONE-SUMMARY-LINE
047400         VARYING WK-N-MARK-NDX FROM WK-N-SUMMARY-LINE + 1 BY 1
047500         UNTIL WK-N-MARK-NDX >= WK-N-DATA-LINE.
047600
047700*---------------------------------------------------------------*
047800 C250-ADD-ONE-SUMMARY-LINE.
047900*---------------------------------------------------------------*
048000     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO WK-C-CURRENT-LINE.
048100     IF      WK-C-CURRENT-LINE = SPACES
048200             GO TO C259-ADD-ONE-SUMMARY-LINE-EX.
048300
048400     IF      WK-C-CURRENT-LINE(1:23) = "Full Path and File Name"
048500             GO TO C259-ADD-ONE-SUMMARY-LINE-EX.
048600
048700     IF      WK-CTFSUMP-COUNT >= 100
048800             GO TO C259-ADD-ONE-SUMMARY-LINE-EX.
048900
049000     MOVE    WK-C-CURRENT-LINE   TO    WK-PRSUM-LINE.
049100     CALL    "TRFPRSUM"          USING WK-PRSUM.
049200     IF      NOT WK-PRSUM-NO-RECORD
049300             ADD 1 TO WK-CTFSUMP-COUNT
049400             MOVE WK-PRSUM-KEY
049500                 TO WK-CTFSUMP-KEY(WK-CTFSUMP-COUNT)
049600             MOVE WK-PRSUM-VALUE
049700                 TO WK-CTFSUMP-VALUE(WK-CTFSUMP-COUNT)
049800     END-IF.
049900
050000 C259-ADD-ONE-SUMMARY-LINE-EX.
050100     EXIT.
050200
050300*---------------------------------------------------------------*
050400 C300-CLASSIFY-UCA-OR-ULTRA.
050500*---------------------------------------------------------------*
050600     MOVE    "N"                 TO    WK-C-UCA-SW.
050700
050800     MOVE    "Instrument Type"   TO    WK-PRKEY-FRAGMENT.
050900     MOVE    WK-CTFSUMP-COUNT    TO    WK-PRKEY-COUNT.
051000     PERFORM C350-LOAD-LOOKUP-TABLE.
051100     CALL    "TRFPRKEY"          USING WK-PRKEY.
051200
051300     IF      WK-PRKEY-FOUND
051400             MOVE WK-PRKEY-RESULT TO WK-C-CHECK-TEXT
051500             INSPECT WK-C-CHECK-TEXT CONVERTING
051600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
051700                 TO "abcdefghijklmnopqrstuvwxyz"
051800             MOVE ZERO TO WK-C-TALLY
051900             INSPECT WK-C-CHECK-TEXT TALLYING WK-C-TALLY
052000                 FOR ALL "uca"
052100             IF  WK-C-TALLY > ZERO
052200                 MOVE "Y"        TO    WK-C-UCA-SW
052300             END-IF
052400     END-IF.
052500
052600     IF      NOT WK-C-IS-UCA
052700             MOVE SPACES         TO    WK-C-CHECK-NAME
052800             MOVE CTFFSENT-FILE-BASE TO WK-C-CHECK-NAME
052900             INSPECT WK-C-CHECK-NAME CONVERTING
053000                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053100                 TO "abcdefghijklmnopqrstuvwxyz"
053200             MOVE ZERO TO WK-C-TALLY
053300             INSPECT WK-C-CHECK-NAME TALLYING WK-C-TALLY
053400                 FOR ALL "uca"
053500             IF  WK-C-TALLY > ZERO
053600                 MOVE "Y"        TO    WK-C-UCA-SW
053700             END-IF
053800     END-IF.
053900
054000*---------------------------------------------------------------*
054100 C350-LOAD-LOOKUP-TABLE.
054200*---------------------------------------------------------------*
054300     PERFORM C360-LOAD-ONE-TABLE-ENTRY
054400         VARYING WK-N-MARK-NDX FROM 1 BY 1
054500         UNTIL WK-N-MARK-NDX > WK-CTFSUMP-COUNT.
054600
054700*---------------------------------------------------------------*
054800 C360-LOAD-ONE-TABLE-ENTRY.
054900*---------------------------------------------------------------*
055000     MOVE    WK-CTFSUMP-KEY(WK-N-MARK-NDX)
055100                                 TO
055200                                 WK-PRKEY-KEY(WK-N-MARK-NDX).
055300     MOVE    WK-CTFSUMP-VALUE(WK-N-MARK-NDX)
055400                                 TO
055500                                 WK-PRKEY-VALUE(WK-N-MARK-NDX).
055600
055700*---------------------------------------------------------------*
055800 D100-PROCESS-UCA-FILE.
055900*---------------------------------------------------------------*
056000     ADD     1                   TO    WK-CTFTOTS-UCA.
056100     MOVE    "N"                 TO    WK-C-HAS-CATEGORY-SW.
056200     MOVE    "N"                 TO    WK-C-DATA-OK-SW.
056300
056400     IF      NOT WK-C-MARKERS-FOUND
056500             ADD 1 TO WK-CTFTOTS-INCOMPLETE
056600             MOVE "INCOMPLETE" TO WK-C-CATEGORY-KEY
056700             PERFORM D500-TALLY-CATEGORY
056800             GO TO D199-PROCESS-UCA-FILE-EX.
056900
057000     PERFORM D200-LOOKUP-CLASSIFIERS.
057100
057200     IF      WK-C-HAS-CATEGORY
057300             STRING WK-C-DENSITY-CAT    DELIMITED BY SPACE
057400                    "/"                 DELIMITED BY SIZE
057500                    WK-C-ALGORITHM-CAT  DELIMITED BY SPACE
057600                    "/"                 DELIMITED BY SIZE
057700                    WK-C-CEMENT-CAT     DELIMITED BY SPACE
057800                    INTO WK-C-CATEGORY-KEY
057900             STRING WK-C-DENSITY-CAT    DELIMITED BY SPACE
058000                    "\"                 DELIMITED BY SIZE
058100                    WK-C-ALGORITHM-CAT  DELIMITED BY SPACE
058200                    "\"                 DELIMITED BY SIZE
058300                    WK-C-CEMENT-CAT     DELIMITED BY SPACE
058400                    INTO WK-C-OUTPUT-DIR
058500     ELSE
058600             ADD 1 TO WK-CTFTOTS-INCOMPLETE
058700             MOVE "INCOMPLETE" TO WK-C-CATEGORY-KEY
058800             MOVE "Incomplete"   TO    WK-C-OUTPUT-DIR
058900     END-IF.
059000
059100     PERFORM D500-TALLY-CATEGORY.
059200     PERFORM D400-PROCESS-DATA-BLOCK.
059300
059400     IF      NOT WK-C-DATA-OK
059500     AND     WK-C-HAS-CATEGORY
059600             ADD 1 TO WK-CTFTOTS-INCOMPLETE
059700             PERFORM D450-BACKOUT-CATEGORY-TALLY
059800             MOVE "INCOMPLETE" TO WK-C-CATEGORY-KEY
059900             MOVE "Incomplete" TO WK-C-OUTPUT-DIR
060000             PERFORM D500-TALLY-CATEGORY
060100             MOVE "N"          TO WK-C-HAS-CATEGORY-SW
060200     END-IF.
060300
060400     PERFORM D300-WRITE-SUMMARY-TABLE.
060500     IF      WK-C-DATA-OK
060600             PERFORM D470-WRITE-DATA-TABLE
060700     END-IF.
060800
060900 D199-PROCESS-UCA-FILE-EX.
061000     EXIT.
061100
061200*---------------------------------------------------------------*
061300 D200-LOOKUP-CLASSIFIERS.
061400*---------------------------------------------------------------*
061500     MOVE    SPACES              TO    WK-C-DENSITY-VALUE
061600                                       WK-C-ALGORITHM-VALUE
061700                                       WK-C-CEMENT-VALUE.
061800     MOVE    "N"                 TO    WK-C-HAS-CATEGORY-SW.
061900
062000     MOVE    WK-CTFSUMP-COUNT    TO    WK-PRKEY-COUNT.
062100     PERFORM C350-LOAD-LOOKUP-TABLE.
062200
062300     MOVE    "Density"           TO    WK-PRKEY-FRAGMENT.
062400     CALL    "TRFPRKEY"          USING WK-PRKEY.
062500     IF      WK-PRKEY-FOUND AND WK-PRKEY-RESULT NOT = SPACES
062600             MOVE WK-PRKEY-RESULT TO WK-C-DENSITY-VALUE
062700     END-IF.
062800
062900     MOVE    "Compressive Strength" TO WK-PRKEY-FRAGMENT.
063000     CALL    "TRFPRKEY"          USING WK-PRKEY.
063100     IF      WK-PRKEY-FOUND AND WK-PRKEY-RESULT NOT = SPACES
063200             MOVE WK-PRKEY-RESULT TO WK-C-ALGORITHM-VALUE
063300     END-IF.
063400
063500     MOVE    "CementClass"       TO    WK-PRKEY-FRAGMENT.
063600     CALL    "TRFPRKEY"          USING WK-PRKEY.
063700     IF      WK-PRKEY-FOUND AND WK-PRKEY-RESULT NOT = SPACES
063800             MOVE WK-PRKEY-RESULT TO WK-C-CEMENT-VALUE
063900     END-IF.
064000
064100     IF      WK-C-DENSITY-VALUE     NOT = SPACES
064200     AND     WK-C-ALGORITHM-VALUE   NOT = SPACES
064300     AND     WK-C-CEMENT-VALUE      NOT = SPACES
064400             MOVE WK-C-DENSITY-VALUE   TO WK-PRDEN-VALUE
064500             CALL "TRFPRDEN" USING WK-PRDEN
064600             MOVE WK-PRDEN-CATEGORY    TO WK-C-DENSITY-CAT
064700
064800             MOVE WK-C-ALGORITHM-VALUE TO WK-PRALG-VALUE
064900             CALL "TRFPRALG" USING WK-PRALG
065000             MOVE WK-PRALG-CATEGORY    TO WK-C-ALGORITHM-CAT
065100
065200             MOVE WK-C-CEMENT-VALUE    TO WK-PRCEM-VALUE
065300             CALL "TRFPRCEM" USING WK-PRCEM
065400             MOVE WK-PRCEM-CATEGORY    TO WK-C-CEMENT-CAT
065500
065600             MOVE "Y"            TO    WK-C-HAS-CATEGORY-SW
065700     END-IF.
065800
065900*---------------------------------------------------------------*
066000 D300-WRITE-SUMMARY-TABLE.
066100*---------------------------------------------------------------*
066200     PERFORM F050-ENSURE-FOLDER-EXISTS.
066300     PERFORM F070-BUILD-OUTPUT-PATH.
066400     STRING  WK-C-OUTPUT-PATH     DELIMITED BY SPACE
066500             "_summary"           DELIMITED BY SIZE
066600             INTO WK-C-OUTPUT-PATH.
066700
066800     OPEN    OUTPUT CTFSUMO.
066900     IF      WK-C-INOUT-STATUS NOT = "00"
067000             DISPLAY "TRFPARSE - OPEN FILE ERROR - CTFSUMO"
067100             GO TO D399-WRITE-SUMMARY-TABLE-EX
067200     END-IF.
067300
067400     MOVE    SPACES              TO    CTFSUMO-REC.
067500     STRING  "Parameter"          DELIMITED BY SIZE
067600             X"09"                DELIMITED BY SIZE
067700             "Value"              DELIMITED BY SIZE
067800             INTO CTFSUMO-REC.
067900     WRITE   CTFSUMO-REC.
068000
068100     PERFORM D350-WRITE-ONE-SUMMARY-LINE
068200         VARYING WK-N-MARK-NDX FROM 1 BY 1
068300         UNTIL WK-N-MARK-NDX > WK-CTFSUMP-COUNT.
068400
068500     CLOSE   CTFSUMO.
068600
068700 D399-WRITE-SUMMARY-TABLE-EX.
068800     EXIT.
068900
069000*---------------------------------------------------------------*
069100 D350-WRITE-ONE-SUMMARY-LINE.
069200*---------------------------------------------------------------*
069300     MOVE    SPACES              TO    CTFSUMO-REC.
069400     STRING  WK-CTFSUMP-KEY(WK-N-MARK-NDX)   DELIMITED BY SPACE
069500             X"09"                            DELIMITED BY SIZE
069600             WK-CTFSUMP-VALUE(WK-N-MARK-NDX) DELIMITED BY SPACE
069700             INTO CTFSUMO-REC.
069800     WRITE   CTFSUMO-REC.
069900
070000*---------------------------------------------------------------*
070100 D400-PROCESS-DATA-BLOCK.
070200*---------------------------------------------------------------*
070300     MOVE    "N"                 TO    WK-C-DATA-OK-SW.
070400     IF      WK-N-DATA-LINE + 1 > WK-N-LINE-COUNT
070500             GO TO D400-PROCESS-DATA-BLOCK-EX.
070600
070700     PERFORM D420-NORMALIZE-DATA-LINE
070800         VARYING WK-N-MARK-NDX FROM WK-N-DATA-LINE + 1 BY 1
070900         UNTIL WK-N-MARK-NDX > WK-N-LINE-COUNT.
071000
071100     MOVE    "Y"                 TO    WK-C-DATA-OK-SW.
071200
071300 D400-PROCESS-DATA-BLOCK-EX.
071400     EXIT.
071500
071600*---------------------------------------------------------------*
071700 D420-NORMALIZE-DATA-LINE.
071800*---------------------------------------------------------------*
071900     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO WK-C-CURRENT-LINE.
072000     INSPECT WK-C-CURRENT-LINE REPLACING ALL "," BY ".".
072100     MOVE    WK-C-CURRENT-LINE
072200         TO  WK-LINE-TABLE(WK-N-MARK-NDX).
072300
072400*---------------------------------------------------------------*
072500 D450-BACKOUT-CATEGORY-TALLY.
072600*---------------------------------------------------------------*
072700     STRING  WK-C-DENSITY-CAT    DELIMITED BY SPACE
072800             "/"                 DELIMITED BY SIZE
072900             WK-C-ALGORITHM-CAT  DELIMITED BY SPACE
073000             "/"                 DELIMITED BY SIZE
073100             WK-C-CEMENT-CAT     DELIMITED BY SPACE
073200             INTO WK-C-CATEGORY-KEY.
073300
073400     PERFORM D460-BACKOUT-ONE-ENTRY
073500         VARYING WK-N-CAT-NDX FROM 1 BY 1
073600         UNTIL WK-N-CAT-NDX > WK-CTFCATT-COUNT.
073700
073800*---------------------------------------------------------------*
073900 D460-BACKOUT-ONE-ENTRY.
074000*---------------------------------------------------------------*
074100     IF      WK-CTFCATT-KEY(WK-N-CAT-NDX) = WK-C-CATEGORY-KEY
074200             SUBTRACT 1         FROM
074300                                 WK-CTFCATT-TALLY(WK-N-CAT-NDX)
074400     END-IF.
074500
074600*---------------------------------------------------------------*
074700 D470-WRITE-DATA-TABLE.
074800*---------------------------------------------------------------*
074900     PERFORM F050-ENSURE-FOLDER-EXISTS.
075000     PERFORM F070-BUILD-OUTPUT-PATH.
075100     STRING  WK-C-OUTPUT-PATH     DELIMITED BY SPACE
075200             "_data"              DELIMITED BY SIZE
075300             INTO WK-C-OUTPUT-PATH.
075400
075500     OPEN    OUTPUT CTFDATO.
075600     IF      WK-C-INOUT-STATUS NOT = "00"
075700             DISPLAY "TRFPARSE - OPEN FILE ERROR - CTFDATO"
075800             GO TO D499-WRITE-DATA-TABLE-EX
075900     END-IF.
076000
076100     PERFORM D480-WRITE-ONE-DATA-LINE
076200         VARYING WK-N-MARK-NDX FROM WK-N-DATA-LINE + 1 BY 1
076300         UNTIL WK-N-MARK-NDX > WK-N-LINE-COUNT.
076400
076500     CLOSE   CTFDATO.
076600
076700 D499-WRITE-DATA-TABLE-EX.
076800     EXIT.
076900
077000*---------------------------------------------------------------*
077100 D480-WRITE-ONE-DATA-LINE.
077200*---------------------------------------------------------------*
077300     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO CTFDATA-LINE.
077400     WRITE   CTFDATO-REC.
077500
077600*---------------------------------------------------------------*
077700 D500-TALLY-CATEGORY.
077800*---------------------------------------------------------------*
077900     MOVE    "N"                 TO    WK-C-FOUND-CAT-SW.
078000     PERFORM D510-TEST-ONE-CATEGORY
078100         VARYING WK-N-CAT-NDX FROM 1 BY 1
078200         UNTIL WK-N-CAT-NDX > WK-CTFCATT-COUNT
078300            OR WK-C-FOUND-CAT.
078400
078500     IF      NOT WK-C-FOUND-CAT
078600     AND     WK-CTFCATT-COUNT < 200
078700             ADD 1 TO WK-CTFCATT-COUNT
078800             MOVE WK-C-CATEGORY-KEY
078900                 TO WK-CTFCATT-KEY(WK-CTFCATT-COUNT)
079000             MOVE 1 TO WK-CTFCATT-TALLY(WK-CTFCATT-COUNT)
079100     END-IF.
079200
079300*---------------------------------------------------------------*
079400 D510-TEST-ONE-CATEGORY.
079500*---------------------------------------------------------------*
079600     IF      WK-CTFCATT-KEY(WK-N-CAT-NDX) = WK-C-CATEGORY-KEY
079700             MOVE "Y"            TO    WK-C-FOUND-CAT-SW
079800             ADD 1               TO
079900                                 WK-CTFCATT-TALLY(WK-N-CAT-NDX)
080000     END-IF.
080100
080200*---------------------------------------------------------------*
080300 E100-PROCESS-ULTRASOUND-FILE.
080400*---------------------------------------------------------------*
080500     ADD     1                   TO    WK-CTFTOTS-ULTRASOUND.
080600     MOVE    ZERO                TO    WK-N-MAX-COLUMNS
080700                                       WK-N-VALID-ROWS.
080800
080900     PERFORM E200-SCAN-ONE-LINE
081000         VARYING WK-N-MARK-NDX FROM 1 BY 1
081100         UNTIL WK-N-MARK-NDX > WK-N-LINE-COUNT.
081200
081300     IF      WK-N-VALID-ROWS = ZERO
081400             ADD 1 TO WK-CTFTOTS-READ-ERRORS
081500             GO TO E199-PROCESS-ULTRASOUND-FILE-EX.
081600
081700     IF      WK-N-MAX-COLUMNS > WK-N-FIELD-LIMIT
081800             MOVE WK-N-FIELD-LIMIT TO WK-N-MAX-COLUMNS
081900     END-IF.
082000
082100     MOVE    "Ultrasound"        TO    WK-C-OUTPUT-DIR.
082200     PERFORM F050-ENSURE-FOLDER-EXISTS.
082300     PERFORM F070-BUILD-OUTPUT-PATH.
082400
082500     OPEN    OUTPUT CTFULTO.
082600     IF      WK-C-INOUT-STATUS NOT = "00"
082700             DISPLAY "TRFPARSE - OPEN FILE ERROR - CTFULTO"
082800             GO TO E199-PROCESS-ULTRASOUND-FILE-EX
082900     END-IF.
083000
083100     PERFORM E300-WRITE-HEADER-ROW.
083200
083300     PERFORM E400-WRITE-ONE-DATA-ROW
083400         VARYING WK-N-MARK-NDX FROM 1 BY 1
083500         UNTIL WK-N-MARK-NDX > WK-N-LINE-COUNT.
083600
083700     CLOSE   CTFULTO.
083800
083900 E199-PROCESS-ULTRASOUND-FILE-EX.
084000     EXIT.
084100
084200*---------------------------------------------------------------*
084300 E200-SCAN-ONE-LINE.
084400*---------------------------------------------------------------*
084500     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO WK-C-CURRENT-LINE.
084600     PERFORM E250-SPLIT-CURRENT-LINE.
084700
084800     IF      WK-N-OUT-NDX > ZERO
084900             ADD 1 TO WK-N-VALID-ROWS
085000             IF  WK-N-OUT-NDX > WK-N-MAX-COLUMNS
085100                 MOVE WK-N-OUT-NDX TO WK-N-MAX-COLUMNS
085200             END-IF
085300     END-IF.
085400
085500*---------------------------------------------------------------*
085600 E250-SPLIT-CURRENT-LINE.
085700*---------------------------------------------------------------*
085800     MOVE    SPACES              TO    WK-RAW-FIELD(01)
085900             WK-RAW-FIELD(02) WK-RAW-FIELD(03) WK-RAW-FIELD(04)
086000             WK-RAW-FIELD(05) WK-RAW-FIELD(06) WK-RAW-FIELD(07)
086100             WK-RAW-FIELD(08) WK-RAW-FIELD(09) WK-RAW-FIELD(10)
086200             WK-RAW-FIELD(11) WK-RAW-FIELD(12) WK-RAW-FIELD(13)
086300             WK-RAW-FIELD(14) WK-RAW-FIELD(15) WK-RAW-FIELD(16)
086400             WK-RAW-FIELD(17) WK-RAW-FIELD(18) WK-RAW-FIELD(19)
086500             WK-RAW-FIELD(20) WK-RAW-FIELD(21) WK-RAW-FIELD(22)
086600             WK-RAW-FIELD(23) WK-RAW-FIELD(24) WK-RAW-FIELD(25)
086700             WK-RAW-FIELD(26) WK-RAW-FIELD(27) WK-RAW-FIELD(28)
086800             WK-RAW-FIELD(29) WK-RAW-FIELD(30).
086900     MOVE    ZERO                TO    WK-N-RAW-COUNT
087000                                       WK-N-OUT-NDX.
087100     UNSTRING WK-C-CURRENT-LINE DELIMITED BY X"09"
087200         INTO WK-RAW-FIELD(01) WK-RAW-FIELD(02)
087300              WK-RAW-FIELD(03) WK-RAW-FIELD(04)
087400              WK-RAW-FIELD(05) WK-RAW-FIELD(06)
087500              WK-RAW-FIELD(07) WK-RAW-FIELD(08)
087600              WK-RAW-FIELD(09) WK-RAW-FIELD(10)
087700              WK-RAW-FIELD(11) WK-RAW-FIELD(12)
087800              WK-RAW-FIELD(13) WK-RAW-FIELD(14)
087900              WK-RAW-FIELD(15) WK-RAW-FIELD(16)
088000              WK-RAW-FIELD(17) WK-RAW-FIELD(18)
088100              WK-RAW-FIELD(19) WK-RAW-FIELD(20)
088200              WK-RAW-FIELD(21) WK-RAW-FIELD(22)
088300              WK-RAW-FIELD(23) WK-RAW-FIELD(24)
088400              WK-RAW-FIELD(25) WK-RAW-FIELD(26)
088500              WK-RAW-FIELD(27) WK-RAW-FIELD(28)
088600              WK-RAW-FIELD(29) WK-RAW-FIELD(30)
088700         TALLYING IN WK-N-RAW-COUNT.
088800
088900     PERFORM E260-COMPACT-ONE-FIELD
089000         VARYING WK-N-SPLIT-NDX FROM 1 BY 1
089100         UNTIL WK-N-SPLIT-NDX > WK-N-RAW-COUNT
089200            OR WK-N-SPLIT-NDX > WK-N-FIELD-LIMIT.
089300
089400*---------------------------------------------------------------*
089500 E260-COMPACT-ONE-FIELD.
089600*---------------------------------------------------------------*
089700     IF      WK-RAW-FIELD(WK-N-SPLIT-NDX) NOT = SPACES
089800             ADD 1 TO WK-N-OUT-NDX
089900             MOVE WK-RAW-FIELD(WK-N-SPLIT-NDX)
090000                 TO WK-COMPACT-FIELD(WK-N-OUT-NDX).
090100
090200*---------------------------------------------------------------*
090300 E300-WRITE-HEADER-ROW.
090400*---------------------------------------------------------------*
090500     MOVE    SPACES              TO    WK-C-HEADER-LINE-OUT.
090600     MOVE    1                   TO    WK-C-HEADER-PTR.
090700     PERFORM E350-APPEND-ONE-HEADER
090800         VARYING WK-N-SPLIT-NDX FROM 1 BY 1
090900         UNTIL WK-N-SPLIT-NDX > WK-N-MAX-COLUMNS.
091000     MOVE    WK-C-HEADER-LINE-OUT TO CTFULTO-REC.
091100     WRITE   CTFULTO-REC.
091200
091300*---------------------------------------------------------------*
091400 E350-APPEND-ONE-HEADER.
091500*---------------------------------------------------------------*
091600     MOVE    WK-N-SPLIT-NDX      TO    WK-C-COL-NUM.
091700     IF      WK-N-SPLIT-NDX > 1
091800             STRING X"09" DELIMITED BY SIZE
091900                 INTO WK-C-HEADER-LINE-OUT
092000                 WITH POINTER WK-C-HEADER-PTR
092100     END-IF.
092200     STRING  WK-C-COL-NAME       DELIMITED BY SIZE
092300             INTO WK-C-HEADER-LINE-OUT
092400             WITH POINTER WK-C-HEADER-PTR.
092500
092600*---------------------------------------------------------------*
092700 E400-WRITE-ONE-DATA-ROW.
092800*---------------------------------------------------------------*
092900     MOVE    WK-LINE-TABLE(WK-N-MARK-NDX) TO WK-C-CURRENT-LINE.
093000     PERFORM E250-SPLIT-CURRENT-LINE.
093100     IF      WK-N-OUT-NDX = ZERO
093200             GO TO E400-WRITE-ONE-DATA-ROW-EX.
093300
093400     MOVE    SPACES              TO    WK-C-HEADER-LINE-OUT.
093500     MOVE    1                   TO    WK-C-HEADER-PTR.
093600     PERFORM E450-APPEND-ONE-FIELD
093700         VARYING WK-N-SPLIT-NDX FROM 1 BY 1
093800         UNTIL WK-N-SPLIT-NDX > WK-N-MAX-COLUMNS.
093900     MOVE    WK-C-HEADER-LINE-OUT TO CTFULTO-REC.
094000     WRITE   CTFULTO-REC.
094100
094200 E400-WRITE-ONE-DATA-ROW-EX.
094300     EXIT.
094400
094500*---------------------------------------------------------------*
094600 E450-APPEND-ONE-FIELD.
094700*---------------------------------------------------------------*
094800     IF      WK-N-SPLIT-NDX > 1
094900             STRING X"09" DELIMITED BY SIZE
095000                 INTO WK-C-HEADER-LINE-OUT
095100                 WITH POINTER WK-C-HEADER-PTR
095200     END-IF.
095300     IF      WK-N-SPLIT-NDX <= WK-N-OUT-NDX
095400             STRING WK-COMPACT-FIELD(WK-N-SPLIT-NDX)
095500                 DELIMITED BY SPACE
095600                 INTO WK-C-HEADER-LINE-OUT
095700                 WITH POINTER WK-C-HEADER-PTR
095800     END-IF.
095900
096000*---------------------------------------------------------------*
096100 F050-ENSURE-FOLDER-EXISTS.
096200*---------------------------------------------------------------*
096300*    BUILDS "MKD <PATH>" AND ISSUES IT BLIND - THE COMMAND FAILS
096400*    HARMLESSLY WHEN THE FOLDER ALREADY EXISTS.  CATEGORY AND
096500*    INCOMPLETE FOLDERS CANNOT BE PRE-BUILT BY THE WALK STEP
096600*    SINCE THEY DEPEND ON THIS RUN'S CLASSIFICATION RESULTS.
096700     PERFORM F070-BUILD-OUTPUT-DIR-PATH.
096800     MOVE    SPACES              TO    WK-C-MOVE-COMMAND.
096900     STRING  "MKD "              DELIMITED BY SIZE
097000             WK-C-OUTPUT-DIR-FULL DELIMITED BY SPACE
097100             INTO WK-C-MOVE-COMMAND
097200         WITH POINTER WK-C-MOVE-COMMAND-LEN.
097300     COMPUTE WK-C-MOVE-COMMAND-LEN = WK-C-MOVE-COMMAND-LEN - 1.
097400     CALL    "QCMDEXC" USING WK-C-MOVE-COMMAND
097500                             WK-C-MOVE-COMMAND-LEN.
097600
097700*---------------------------------------------------------------*
097800 F070-BUILD-OUTPUT-DIR-PATH.
097900*---------------------------------------------------------------*
098000     IF      CTFFSENT-DIR-PATH = SPACES
098100             STRING WK-C-ROOT-PATH    DELIMITED BY SPACE
098200                    "\"                DELIMITED BY SIZE
098300                    WK-C-RESULTS-NAME  DELIMITED BY SPACE
098400                    "\"                DELIMITED BY SIZE
098500                    WK-C-OUTPUT-DIR    DELIMITED BY SPACE
098600                    INTO WK-C-OUTPUT-DIR-FULL
098700     ELSE
098800             STRING WK-C-ROOT-PATH    DELIMITED BY SPACE
098900                    "\"                DELIMITED BY SIZE
099000                    WK-C-RESULTS-NAME  DELIMITED BY SPACE
099100                    "\"                DELIMITED BY SIZE
099200                    CTFFSENT-DIR-PATH  DELIMITED BY SPACE
099300                    "\"                DELIMITED BY SIZE
099400                    WK-C-OUTPUT-DIR    DELIMITED BY SPACE
099500                    INTO WK-C-OUTPUT-DIR-FULL
099600     END-IF.
099700
099800*---------------------------------------------------------------*
099900 F070-BUILD-OUTPUT-PATH.
100000*---------------------------------------------------------------*
100100     PERFORM F070-BUILD-OUTPUT-DIR-PATH.
100200     STRING  WK-C-OUTPUT-DIR-FULL DELIMITED BY SPACE
100300             "\"                  DELIMITED BY SIZE
100400             CTFFSENT-FILE-BASE   DELIMITED BY SPACE
100500             INTO WK-C-OUTPUT-PATH.
100600
100700*---------------------------------------------------------------*
100800 F100-WRITE-FINAL-REPORT.
100900*---------------------------------------------------------------*
101000     MOVE    "CTFPARSE - PARSE AND CLASSIFY - FINAL REPORT"
101100                                 TO    CTFRPT-REC.
101200     WRITE   CTFRPT-REC.
101300
101400     PERFORM F120-WRITE-ONE-TOTAL.
101500
101600     IF      WK-CTFCATT-COUNT = ZERO
101700             MOVE "NO CATEGORIZED FILES." TO CTFRPT-REC
101800             WRITE CTFRPT-REC
101900     ELSE
102000             PERFORM F150-WRITE-ONE-CATEGORY
102100                 VARYING WK-N-CAT-NDX FROM 1 BY 1
102200                 UNTIL WK-N-CAT-NDX > WK-CTFCATT-COUNT
102300     END-IF.
102400
102500 F199-WRITE-FINAL-REPORT-EX.
102600     EXIT.
102700
102800*---------------------------------------------------------------*
102900 F120-WRITE-ONE-TOTAL.
103000*---------------------------------------------------------------*
103100     MOVE    WK-CTFTOTS-PROCESSED TO   WK-C-COUNT-ED.
103200     MOVE    SPACES              TO    CTFRPT-REC.
103300     STRING  "TOTAL PROCESSED......... " DELIMITED BY SIZE
103400             WK-C-COUNT-ED               DELIMITED BY SIZE
103500             INTO CTFRPT-REC.
103600     WRITE   CTFRPT-REC.
103700
103800     MOVE    WK-CTFTOTS-UCA      TO    WK-C-COUNT-ED.
103900     MOVE    SPACES              TO    CTFRPT-REC.
104000     STRING  "UCA CLASSIFIED......... " DELIMITED BY SIZE
104100             WK-C-COUNT-ED               DELIMITED BY SIZE
104200             INTO CTFRPT-REC.
104300     WRITE   CTFRPT-REC.
104400
104500     MOVE    WK-CTFTOTS-ULTRASOUND TO  WK-C-COUNT-ED.
104600     MOVE    SPACES              TO    CTFRPT-REC.
104700     STRING  "ULTRASOUND CLASSIFIED.. " DELIMITED BY SIZE
104800             WK-C-COUNT-ED               DELIMITED BY SIZE
104900             INTO CTFRPT-REC.
105000     WRITE   CTFRPT-REC.
105100
105200     MOVE    WK-CTFTOTS-INCOMPLETE TO  WK-C-COUNT-ED.
105300     MOVE    SPACES              TO    CTFRPT-REC.
105400     STRING  "INCOMPLETE/DATA ERRORS. " DELIMITED BY SIZE
105500             WK-C-COUNT-ED               DELIMITED BY SIZE
105600             INTO CTFRPT-REC.
105700     WRITE   CTFRPT-REC.
105800
105900     MOVE    WK-CTFTOTS-READ-ERRORS TO WK-C-COUNT-ED.
106000     MOVE    SPACES              TO    CTFRPT-REC.
106100     STRING  "READ ERRORS............ " DELIMITED BY SIZE
106200             WK-C-COUNT-ED               DELIMITED BY SIZE
106300             INTO CTFRPT-REC.
106400     WRITE   CTFRPT-REC.
106500
106600*---------------------------------------------------------------*
106700 F150-WRITE-ONE-CATEGORY.
106800*---------------------------------------------------------------*
106900     MOVE    WK-CTFCATT-TALLY(WK-N-CAT-NDX) TO WK-C-COUNT-ED.
107000     MOVE    SPACES              TO    CTFRPT-REC.
107100     STRING  WK-CTFCATT-KEY(WK-N-CAT-NDX)  DELIMITED BY SPACE
107200             " - "                          DELIMITED BY SIZE
107300             WK-C-COUNT-ED                  DELIMITED BY SIZE
107400             INTO CTFRPT-REC.
107500     WRITE   CTFRPT-REC.
107600
107700*---------------------------------------------------------------*
107800 Y900-ABNORMAL-TERMINATION.
107900*---------------------------------------------------------------*
108000     PERFORM Z000-END-PROGRAM-ROUTINE
108100        THRU Z999-END-PROGRAM-ROUTINE-EX.
108200     SET     UPSI-SWITCH-0       TO    ON.
108300     GOBACK.
108400
108500*---------------------------------------------------------------*
108600 Z000-END-PROGRAM-ROUTINE.
108700*---------------------------------------------------------------*
108800     CLOSE   CTFMANL.
108900     CLOSE   CTFRPT.
109000
109100 Z999-END-PROGRAM-ROUTINE-EX.
109200     EXIT.
109300
109400 END-PROGRAM.
109500     GOBACK.
109600
109700******************************************************************
109800************** END OF PROGRAM SOURCE -  TRFPARSE ***************
109900******************************************************************
