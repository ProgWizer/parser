000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPRALG.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   29 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A UCA TEST
001200*               BY ITS COMPRESSIVE STRENGTH ALGORITHM TEXT, WITH
001300*               SANITIZATION OF THE VALUE FOR USE AS A FOLDER
001400*               NAME COMPONENT.  CALLED BY TRFPARSE.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* LABD08  29/02/1996  RLD  ORIGINAL VERSION.                      LABD08  
002000*----------------------------------------------------------------*
002100* LABD14  22/03/2000  RLD  "*" NOW SANITIZED TO THE WORD "STAR"   LABD14  
002200*                          INSTEAD OF BEING DROPPED - OPERATIONS
002300*                          COMPLAINED TWO DIFFERENT ALGORITHM
002400*                          TEXTS WERE FOLDING INTO ONE FOLDER.
002500*----------------------------------------------------------------*
002600* LABY2K  14/09/1998  MTN  Y2K REVIEW - NO DATE FIELDS IN THIS    LABY2K  
002700*                          PROGRAM, NO CHANGE REQUIRED.  SIGNED
002800*                          OFF.
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003800                     ON STATUS IS U0-ON
003900                     OFF STATUS IS U0-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM TRFPRALG **".
005400     05  FILLER                      PIC X(01).
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-LOWER-AREA.
005800     05  WK-LOWER-TEXT               PIC X(80).
005900     05  WK-LOWER-CHARS REDEFINES WK-LOWER-TEXT
006000                                     PIC X(01) OCCURS 80 TIMES.
006100
006200     05  FILLER                      PIC X(02).
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-TRAIL-CT               PIC S9(04) COMP VALUE ZERO.
006500     05  WK-C-TRIM-LEN               PIC S9(04) COMP VALUE ZERO.
006600     05  WK-C-NDX                    PIC S9(04) COMP VALUE ZERO.
006700     05  WK-C-OUT-PTR                PIC S9(04) COMP VALUE 1.
006800     05  WK-C-TALLY                  PIC S9(04) COMP VALUE ZERO.
006900
007000     05  FILLER                      PIC X(02).
007100 01  WK-OUT-AREA.
007200     05  WK-OUT-TEXT                 PIC X(80) VALUE SPACES.
007300     05  WK-OUT-TMP REDEFINES WK-OUT-TEXT
007400                                     PIC X(80).
007500
007600     05  FILLER                      PIC X(02).
007700 01  WK-C-RESULT.
007800     05  WK-C-RESULT-TEXT            PIC X(40) VALUE SPACES.
007900     05  WK-C-RESULT-GROUP REDEFINES WK-C-RESULT-TEXT.
008000         10  FILLER                  PIC X(10) VALUE
008100             "Algorithm_".
008200         10  WK-C-RESULT-TAIL        PIC X(30).
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY PRALG.
008800
008900********************************************
009000 PROCEDURE DIVISION USING WK-PRALG.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-PROCESS-CALLED-ROUTINE
009400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009500     GOBACK.
009600
009700*---------------------------------------------------------------*
009800 A000-PROCESS-CALLED-ROUTINE.
009900*---------------------------------------------------------------*
010000     MOVE    WK-PRALG-VALUE      TO    WK-LOWER-TEXT.
010100     INSPECT WK-LOWER-TEXT CONVERTING
010200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010300         TO   "abcdefghijklmnopqrstuvwxyz".
010400
010500     MOVE    ZERO                TO    WK-C-TRAIL-CT.
010600     INSPECT WK-LOWER-TEXT TALLYING WK-C-TRAIL-CT
010700         FOR TRAILING SPACE.
010800     COMPUTE WK-C-TRIM-LEN = 80 - WK-C-TRAIL-CT.
010900
011000     IF      WK-C-TRIM-LEN = ZERO
011100             MOVE "Unknown_algorithm" TO WK-PRALG-CATEGORY
011200             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011300
011400     MOVE    ZERO                TO    WK-C-TALLY.
011500     INSPECT WK-LOWER-TEXT TALLYING WK-C-TALLY
011600         FOR ALL "more than 14".
011700     IF      WK-C-TALLY > ZERO
011800             MOVE "Algorithm_gt_14" TO WK-PRALG-CATEGORY
011900             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012000
012100     MOVE    ZERO                TO    WK-C-TALLY.
012200     INSPECT WK-LOWER-TEXT TALLYING WK-C-TALLY
012300         FOR ALL "less than 14".
012400     IF      WK-C-TALLY > ZERO
012500             MOVE "Algorithm_lt_14" TO WK-PRALG-CATEGORY
012600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012700
012800     MOVE    SPACES              TO    WK-OUT-TEXT.
012900     MOVE    1                   TO    WK-C-OUT-PTR.
013000     PERFORM A060-SANITIZE-ONE-CHAR
013100         VARYING WK-C-NDX FROM 1 BY 1
013200         UNTIL WK-C-NDX > WK-C-TRIM-LEN.
013300
013400     MOVE    WK-OUT-TEXT         TO    WK-C-RESULT-TAIL.
013500     MOVE    WK-C-RESULT-TEXT    TO    WK-PRALG-CATEGORY.
013600
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900
014000*---------------------------------------------------------------*
014100 A060-SANITIZE-ONE-CHAR.
014200*---------------------------------------------------------------*
014300     EVALUATE WK-LOWER-CHARS(WK-C-NDX)
014400         WHEN "/"
014500             STRING  "_"          DELIMITED BY SIZE
014600                     INTO WK-OUT-TEXT
014700                     WITH POINTER WK-C-OUT-PTR
014800         WHEN ":"
014900             CONTINUE
015000         WHEN "<"
015100             STRING  "lt_"        DELIMITED BY SIZE
015200                     INTO WK-OUT-TEXT
015300                     WITH POINTER WK-C-OUT-PTR
015400         WHEN ">"
015500             STRING  "gt_"        DELIMITED BY SIZE
015600                     INTO WK-OUT-TEXT
015700                     WITH POINTER WK-C-OUT-PTR
015800         WHEN "*"
015900             STRING  "star"       DELIMITED BY SIZE
016000                     INTO WK-OUT-TEXT
016100                     WITH POINTER WK-C-OUT-PTR
016200         WHEN "?"
016300             CONTINUE
016400         WHEN OTHER
016500             STRING  WK-LOWER-CHARS(WK-C-NDX) DELIMITED BY SIZE
016600                     INTO WK-OUT-TEXT
016700                     WITH POINTER WK-C-OUT-PTR
016800     END-EVALUATE.
016900
017000******************************************************************
017100************** END OF PROGRAM SOURCE -  TRFPRALG ***************
017200******************************************************************
