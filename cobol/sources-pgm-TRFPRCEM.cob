000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPRCEM.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   01 MAR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A UCA TEST
001200*               BY ITS CEMENT-CLASS TEXT, WITH SANITIZATION OF
001300*               THE VALUE FOR USE AS A FOLDER NAME COMPONENT.
001400*               UNLIKE TRFPRALG THE ORIGINAL CASE OF THE VALUE
001500*               IS KEPT - CEMENT CLASS CODES ARE MEANINGFUL IN
001600*               MIXED CASE (E.G. "Class G").  CALLED BY TRFPARSE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* LABD08  01/03/1996  RLD  ORIGINAL VERSION.                      LABD08  
002200*----------------------------------------------------------------*
002300* LABD14  22/03/2000  RLD  "*" NOW SANITIZED TO THE WORD "STAR"   LABD14  
002400*                          INSTEAD OF BEING DROPPED, TO MATCH THE
002500*                          ALGORITHM CLASSIFIER CHANGE IN TRFPRALG
002600*----------------------------------------------------------------*
002700* LABY2K  14/09/1998  MTN  Y2K REVIEW - NO DATE FIELDS IN THIS    LABY2K  
002800*                          PROGRAM, NO CHANGE REQUIRED.  SIGNED
002900*                          OFF.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003900                     ON STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM TRFPRCEM **".
005500     05  FILLER                      PIC X(01).
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-SCAN-AREA.
005900     05  WK-SCAN-TEXT                PIC X(80).
006000     05  WK-SCAN-CHARS REDEFINES WK-SCAN-TEXT
006100                                     PIC X(01) OCCURS 80 TIMES.
006200
006300     05  FILLER                      PIC X(02).
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-TRAIL-CT               PIC S9(04) COMP VALUE ZERO.
006600     05  WK-C-TRIM-LEN               PIC S9(04) COMP VALUE ZERO.
006700     05  WK-C-NDX                    PIC S9(04) COMP VALUE ZERO.
006800     05  WK-C-OUT-PTR                PIC S9(04) COMP VALUE 1.
006900
007000     05  FILLER                      PIC X(02).
007100 01  WK-OUT-AREA.
007200     05  WK-OUT-TEXT                 PIC X(80) VALUE SPACES.
007300     05  WK-OUT-TMP REDEFINES WK-OUT-TEXT
007400                                     PIC X(80).
007500
007600     05  FILLER                      PIC X(02).
007700 01  WK-C-RESULT.
007800     05  WK-C-RESULT-TEXT            PIC X(40) VALUE SPACES.
007900     05  WK-C-RESULT-GROUP REDEFINES WK-C-RESULT-TEXT.
008000         10  FILLER                  PIC X(07) VALUE "Cement_".
008100         10  WK-C-RESULT-TAIL        PIC X(33).
008200
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600 COPY PRCEM.
008700
008800********************************************
008900 PROCEDURE DIVISION USING WK-PRCEM.
009000********************************************
009100 MAIN-MODULE.
009200     PERFORM A000-PROCESS-CALLED-ROUTINE
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009400     GOBACK.
009500
009600*---------------------------------------------------------------*
009700 A000-PROCESS-CALLED-ROUTINE.
009800*---------------------------------------------------------------*
009900     MOVE    WK-PRCEM-VALUE      TO    WK-SCAN-TEXT.
010000
010100     MOVE    ZERO                TO    WK-C-TRAIL-CT.
010200     INSPECT WK-SCAN-TEXT TALLYING WK-C-TRAIL-CT
010300         FOR TRAILING SPACE.
010400     COMPUTE WK-C-TRIM-LEN = 80 - WK-C-TRAIL-CT.
010500
010600     IF      WK-C-TRIM-LEN = ZERO
010700             MOVE "Unknown_cement"  TO WK-PRCEM-CATEGORY
010800             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010900
011000     MOVE    SPACES              TO    WK-OUT-TEXT.
011100     MOVE    1                   TO    WK-C-OUT-PTR.
011200     PERFORM A060-SANITIZE-ONE-CHAR
011300         VARYING WK-C-NDX FROM 1 BY 1
011400         UNTIL WK-C-NDX > WK-C-TRIM-LEN.
011500
011600     MOVE    WK-OUT-TEXT         TO    WK-C-RESULT-TAIL.
011700     MOVE    WK-C-RESULT-TEXT    TO    WK-PRCEM-CATEGORY.
011800
011900 A099-PROCESS-CALLED-ROUTINE-EX.
012000     EXIT.
012100
012200*---------------------------------------------------------------*
012300 A060-SANITIZE-ONE-CHAR.
012400*---------------------------------------------------------------*
012500     EVALUATE WK-SCAN-CHARS(WK-C-NDX)
012600         WHEN "/"
012700             STRING  "_"          DELIMITED BY SIZE
012800                     INTO WK-OUT-TEXT
012900                     WITH POINTER WK-C-OUT-PTR
013000         WHEN ":"
013100             CONTINUE
013200         WHEN "<"
013300             STRING  "lt"         DELIMITED BY SIZE
013400                     INTO WK-OUT-TEXT
013500                     WITH POINTER WK-C-OUT-PTR
013600         WHEN ">"
013700             STRING  "gt"         DELIMITED BY SIZE
013800                     INTO WK-OUT-TEXT
013900                     WITH POINTER WK-C-OUT-PTR
014000         WHEN "*"
014100             STRING  "star"       DELIMITED BY SIZE
014200                     INTO WK-OUT-TEXT
014300                     WITH POINTER WK-C-OUT-PTR
014400         WHEN "?"
014500             CONTINUE
014600         WHEN OTHER
014700             STRING  WK-SCAN-CHARS(WK-C-NDX) DELIMITED BY SIZE
014800                     INTO WK-OUT-TEXT
014900                     WITH POINTER WK-C-OUT-PTR
015000     END-EVALUATE.
015100
015200******************************************************************
015300************** END OF PROGRAM SOURCE -  TRFPRCEM ***************
015400******************************************************************
