000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPRDEN.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   28 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A UCA TEST
001200*               BY ITS SLURRY DENSITY VALUE.  THE FIRST RUN OF
001300*               DIGITS IN THE TEXT VALUE IS TAKEN AS THE DENSITY,
001400*               NO DECIMALS, NO ROUNDING.  CALLED BY TRFPARSE.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* LABD08  28/02/1996  RLD  ORIGINAL VERSION - THREE FIXED RANGES  LABD08  
002000*                          PLUS OTHER_<N> AND UNKNOWN_DENSITY.
002100*----------------------------------------------------------------*
002200* LABD13  09/07/1999  RLD  DIGIT BUFFER WIDENED FROM 6 TO 9 BYTES LABD13  
002300*                          AFTER A DENSITY TEXT VALUE WAS SEEN
002400*                          WITH A STRAY SERIAL NUMBER PREFIX.
002500*----------------------------------------------------------------*
002600* LABY2K  14/09/1998  MTN  Y2K REVIEW - NO DATE FIELDS IN THIS    LABY2K  
002700*                          PROGRAM, NO CHANGE REQUIRED.  SIGNED
002800*                          OFF.
002900*----------------------------------------------------------------*
003000* LABD19  10/12/2001  RLD  "OTHER_" CATEGORY WAS UPPER CASE AND   LABD19
003100*                          WAS BUILT BY MOVING A ZERO-SUPPRESSED
003200*                          EDIT FIELD STRAIGHT AFTER THE PREFIX -
003300*                          A SMALL DENSITY VALUE LEFT SPACES
003400*                          BETWEEN "OTHER_" AND THE DIGITS, AND
003500*                          TRFPARSE'S "STRING ... DELIMITED BY
003600*                          SPACE" CALLERS WERE TRUNCATING THE
003700*                          CATEGORY AT THAT GAP.  NOW DE-EDITS THE
003800*                          NUMBER, TRIMS THE LEADING SPACES OUT OF
003900*                          THE DIGIT STRING, AND STRINGS "Other_"
004000*                          AND THE DIGITS TOGETHER AS ONE TOKEN.
004100*----------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005000                     ON STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM TRFPRDEN **".
006600     05  FILLER                      PIC X(01).
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-SCAN-AREA.
007000     05  WK-SCAN-TEXT                PIC X(80).
007100     05  WK-SCAN-CHARS REDEFINES WK-SCAN-TEXT
007200                                     PIC X(01) OCCURS 80 TIMES.
007300
007400     05  FILLER                      PIC X(02).
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-NDX                    PIC S9(04) COMP VALUE ZERO.
007700     05  WK-C-STARTED-SW             PIC X(01) VALUE "N".
007800         88  WK-C-STARTED                    VALUE "Y".
007900     05  WK-C-ENDED-SW               PIC X(01) VALUE "N".
008000         88  WK-C-ENDED                       VALUE "Y".
008100
008200     05  FILLER                      PIC X(02).
008300 01  WK-DIGIT-AREA.
008400     05  WK-DIGIT-COUNT              PIC S9(04) COMP VALUE ZERO.
008500     05  WK-DIGIT-RAW                PIC X(09) VALUE SPACES.
008600     05  WK-DIGIT-BUFFER             PIC X(09) VALUE "000000000".
008700     05  WK-DIGIT-NUM REDEFINES WK-DIGIT-BUFFER
008800                                     PIC 9(09).
008900
009000     05  FILLER                      PIC X(02).
009100 01  WK-C-START-POS                  PIC S9(04) COMP VALUE ZERO.
009200
009300 01  WK-C-RESULT-AREA.
009400     05  WK-C-RESULT-TEXT            PIC X(20).
009500     05  WK-C-RESULT-EDIT REDEFINES WK-C-RESULT-TEXT
009600                                     PIC Z(8)9.
009700     05  WK-C-DIGIT-LEN              PIC S9(04) COMP VALUE ZERO.
009800     05  WK-C-DIGIT-TEXT             PIC X(09) VALUE SPACES.
009900     05  FILLER                      PIC X(02).
010000
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400 COPY PRDEN.
010500
010600********************************************
010700 PROCEDURE DIVISION USING WK-PRDEN.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     GOBACK.
011300
011400*---------------------------------------------------------------*
011500 A000-PROCESS-CALLED-ROUTINE.
011600*---------------------------------------------------------------*
011700     MOVE    WK-PRDEN-VALUE      TO    WK-SCAN-TEXT.
011800     MOVE    ZERO                TO    WK-DIGIT-COUNT.
011900     MOVE    SPACES              TO    WK-DIGIT-RAW.
012000     MOVE    "000000000"         TO    WK-DIGIT-BUFFER.
012100     MOVE    "N"                 TO    WK-C-STARTED-SW
012200                                       WK-C-ENDED-SW.
012300
012400     PERFORM A050-SCAN-ONE-CHAR
012500         VARYING WK-C-NDX FROM 1 BY 1
012600         UNTIL WK-C-NDX > 80 OR WK-C-ENDED.
012700
012800     IF      WK-DIGIT-COUNT = ZERO
012900             MOVE "Unknown_density" TO WK-PRDEN-CATEGORY
013000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013100
013200     COMPUTE WK-C-START-POS = 10 - WK-DIGIT-COUNT.
013300     MOVE    WK-DIGIT-RAW(1:WK-DIGIT-COUNT)
013400                         TO    WK-DIGIT-BUFFER
013500                               (WK-C-START-POS:WK-DIGIT-COUNT).
013600
013700     EVALUATE TRUE
013800         WHEN WK-DIGIT-NUM >= 1100 AND WK-DIGIT-NUM <= 1499
013900             MOVE "1100-1499"       TO WK-PRDEN-CATEGORY
014000         WHEN WK-DIGIT-NUM >= 1500 AND WK-DIGIT-NUM <= 1899
014100             MOVE "1500-1899"       TO WK-PRDEN-CATEGORY
014200         WHEN WK-DIGIT-NUM >= 1900 AND WK-DIGIT-NUM <= 2500
014300             MOVE "1900-2500"       TO WK-PRDEN-CATEGORY
014400         WHEN OTHER
014500             MOVE    WK-DIGIT-NUM     TO    WK-C-RESULT-EDIT
014600             MOVE    ZERO             TO    WK-C-NDX
014700             INSPECT WK-C-RESULT-EDIT TALLYING WK-C-NDX
014800                 FOR LEADING SPACE
014900             IF      WK-C-NDX = 9
015000                     SUBTRACT 1       FROM  WK-C-NDX
015100             END-IF
015200             COMPUTE WK-C-START-POS = WK-C-NDX + 1
015300             COMPUTE WK-C-DIGIT-LEN  = 9 - WK-C-NDX
015400             MOVE    SPACES           TO    WK-C-DIGIT-TEXT
015500             MOVE    WK-C-RESULT-EDIT(WK-C-START-POS:WK-C-DIGIT-LEN)
015600                                      TO    WK-C-DIGIT-TEXT
015700             MOVE    SPACES           TO    WK-C-RESULT-TEXT
015800             STRING  "Other_"         DELIMITED BY SIZE
015900                     WK-C-DIGIT-TEXT  DELIMITED BY SPACE
016000                 INTO WK-C-RESULT-TEXT
016100             MOVE    WK-C-RESULT-TEXT TO    WK-PRDEN-CATEGORY
016200     END-EVALUATE.
016300
016400 A099-PROCESS-CALLED-ROUTINE-EX.
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800 A050-SCAN-ONE-CHAR.
016900*---------------------------------------------------------------*
017000     IF      WK-SCAN-CHARS(WK-C-NDX) >= "0"
017100     AND     WK-SCAN-CHARS(WK-C-NDX) <= "9"
017200             MOVE "Y"            TO    WK-C-STARTED-SW
017300             IF  WK-DIGIT-COUNT < 9
017400                 ADD 1               TO WK-DIGIT-COUNT
017500                 MOVE WK-SCAN-CHARS(WK-C-NDX)
017600                     TO WK-DIGIT-RAW(WK-DIGIT-COUNT:1)
017700             END-IF
017800     ELSE
017900             IF  WK-C-STARTED
018000                 MOVE "Y"        TO    WK-C-ENDED-SW
018100             END-IF
018200     END-IF.
018300
018400******************************************************************
018500************** END OF PROGRAM SOURCE -  TRFPRDEN ***************
018600******************************************************************
