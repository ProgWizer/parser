000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPRKEY.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   04 MAR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A PARAMETER
001200*               IN THE SUMMARY-PARAMETER TABLE BUILT BY TRFPARSE
001300*               FOR THE CURRENT INSTRUMENT FILE.  THE FIRST
001400*               TABLE ENTRY WHOSE KEY CONTAINS THE CALLER'S KEY
001500*               FRAGMENT, COMPARED WITHOUT REGARD TO CASE, IS
001600*               RETURNED.  CALLED BY TRFPARSE ONCE FOR EACH OF
001700*               THE FOUR LOOKUP FRAGMENTS (INSTRUMENT TYPE,
001800*               DENSITY, COMPRESSIVE STRENGTH, CEMENTCLASS).
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* LABD09  04/03/1996  RLD  ORIGINAL VERSION - EXACT KEY MATCH     LABD09  
002400*                          ONLY.
002500*----------------------------------------------------------------*
002600* LABD12  02/02/1998  RLD  CHANGED FROM EXACT MATCH TO A          LABD12  
002700*                          CONTAINS-FRAGMENT MATCH, CASE
002800*                          INSENSITIVE, TO COPE WITH INSTRUMENT
002900*                          FIRMWARE UPGRADES THAT REWORDED THE
003000*                          SUMMARY BLOCK KEYS.
003100*----------------------------------------------------------------*
003200* LABY2K  14/09/1998  MTN  Y2K REVIEW - NO DATE FIELDS IN THIS    LABY2K  
003300*                          PROGRAM, NO CHANGE REQUIRED.  SIGNED
003400*                          OFF.
003500*----------------------------------------------------------------*
003600* LABD15  09/05/2001  RLD  RESULT VALUE NOW PASSED THROUGH A      LABD15  
003700*                          TRAILING-CR SCRUB BEFORE RETURN -
003800*                          SAME STRAY BYTE TRFPARSE AND TRFFOLDI
003900*                          ALREADY HAD TO CLEAN UP ON THIS EXPORT.
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004900                     ON STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM TRFPRKEY **".
006500     05  FILLER                      PIC X(01).
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-FRAGMENT-AREA.
006900     05  WK-C-FRAGMENT-TEXT          PIC X(40).
007000     05  WK-C-FRAGMENT-CHARS REDEFINES WK-C-FRAGMENT-TEXT
007100                                     PIC X(01) OCCURS 40 TIMES.
007200
007300     05  FILLER                      PIC X(02).
007400 01  WK-C-KEY-AREA.
007500     05  WK-C-KEY-TEXT               PIC X(40).
007600     05  WK-C-KEY-CHARS REDEFINES WK-C-KEY-TEXT
007700                                     PIC X(01) OCCURS 40 TIMES.
007800
007900     05  FILLER                      PIC X(02).
008000 01  WK-C-WORK-AREA.
008100     05  WK-C-NDX                    PIC S9(04) COMP VALUE ZERO.
008200     05  WK-C-TALLY                  PIC S9(04) COMP VALUE ZERO.
008300     05  WK-C-FRAG-TRAIL             PIC S9(04) COMP VALUE ZERO.
008400     05  WK-C-FRAG-LEN               PIC S9(04) COMP VALUE ZERO.
008500     05  WK-C-RES-TRAIL              PIC S9(04) COMP VALUE ZERO.
008600     05  WK-C-RES-LEN                PIC S9(04) COMP VALUE ZERO.
008700
008800     05  FILLER                      PIC X(02).
008900 01  WK-C-RESULT-AREA.
009000     05  WK-C-RESULT-TEXT            PIC X(40).
009100     05  WK-C-RESULT-CHARS REDEFINES WK-C-RESULT-TEXT
009200                                     PIC X(01) OCCURS 40 TIMES.
009300
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY PRKEY.
009800
009900********************************************
010000 PROCEDURE DIVISION USING WK-PRKEY.
010100********************************************
010200 MAIN-MODULE.
010300     PERFORM A000-PROCESS-CALLED-ROUTINE
010400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010500     GOBACK.
010600
010700*---------------------------------------------------------------*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*---------------------------------------------------------------*
011000     MOVE    "N"                 TO    WK-PRKEY-FOUND-SW.
011100     MOVE    SPACES              TO    WK-PRKEY-RESULT.
011200
011300     MOVE    WK-PRKEY-FRAGMENT   TO    WK-C-FRAGMENT-TEXT.
011400     INSPECT WK-C-FRAGMENT-TEXT CONVERTING
011500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011600         TO   "abcdefghijklmnopqrstuvwxyz".
011700     MOVE    ZERO                TO    WK-C-FRAG-TRAIL.
011800     INSPECT WK-C-FRAGMENT-TEXT TALLYING WK-C-FRAG-TRAIL
011900         FOR TRAILING SPACE.
012000     COMPUTE WK-C-FRAG-LEN = 40 - WK-C-FRAG-TRAIL.
012100
012200     IF      WK-PRKEY-COUNT = ZERO
012300     OR      WK-C-FRAG-LEN = ZERO
012400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012500
012600     PERFORM A050-TEST-ONE-ENTRY
012700         VARYING WK-C-NDX FROM 1 BY 1
012800         UNTIL WK-C-NDX > WK-PRKEY-COUNT
012900            OR WK-PRKEY-FOUND.
013000
013100     IF      WK-PRKEY-FOUND
013200             PERFORM A060-STRIP-RESULT-CR
013300                THRU A069-STRIP-RESULT-CR-EX.
013400
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600     EXIT.
013700
013800*---------------------------------------------------------------*
013900 A050-TEST-ONE-ENTRY.
014000*---------------------------------------------------------------*
014100     IF      WK-PRKEY-VALUE(WK-C-NDX) = SPACES
014200             GO TO A050-TEST-ONE-ENTRY-EX.
014300
014400     MOVE    WK-PRKEY-KEY(WK-C-NDX) TO WK-C-KEY-TEXT.
014500     INSPECT WK-C-KEY-TEXT CONVERTING
014600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
014700         TO   "abcdefghijklmnopqrstuvwxyz".
014800
014900     MOVE    ZERO                TO    WK-C-TALLY.
015000     INSPECT WK-C-KEY-TEXT TALLYING WK-C-TALLY
015100         FOR ALL WK-C-FRAGMENT-TEXT(1:WK-C-FRAG-LEN).
015200
015300     IF      WK-C-TALLY > ZERO
015400             MOVE "Y"            TO    WK-PRKEY-FOUND-SW
015500             MOVE WK-PRKEY-VALUE(WK-C-NDX) TO WK-PRKEY-RESULT.
015600
015700 A050-TEST-ONE-ENTRY-EX.
015800     EXIT.
015900
016000*---------------------------------------------------------------*
016100 A060-STRIP-RESULT-CR.
016200*---------------------------------------------------------------*
016300*    THE LOOKUP VALUE CAME OFF THE SUMMARY-PARAMETER TABLE AS
016400*    BUILT BY TRFPARSE - SCRUB A STRAY DOS CARRIAGE-RETURN BYTE
016500*    BEFORE HANDING THE RESULT BACK TO THE CALLER.
016600     MOVE    WK-PRKEY-RESULT     TO    WK-C-RESULT-TEXT.
016700     MOVE    ZERO                TO    WK-C-RES-TRAIL.
016800     INSPECT WK-C-RESULT-TEXT TALLYING WK-C-RES-TRAIL
016900         FOR TRAILING SPACE.
017000     COMPUTE WK-C-RES-LEN = 40 - WK-C-RES-TRAIL.
017100     IF      WK-C-RES-LEN > ZERO
017200     AND     WK-C-RESULT-CHARS(WK-C-RES-LEN) = X"0D"
017300             MOVE SPACE TO WK-C-RESULT-CHARS(WK-C-RES-LEN)
017400             MOVE WK-C-RESULT-TEXT TO WK-PRKEY-RESULT
017500     END-IF.
017600
017700 A069-STRIP-RESULT-CR-EX.
017800     EXIT.
017900
018000******************************************************************
018100************** END OF PROGRAM SOURCE -  TRFPRKEY ***************
018200******************************************************************
