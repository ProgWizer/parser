000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPRSUM.
000500 AUTHOR.         R L DSOUZA.
000600 INSTALLATION.   CEMENT TEST LAB - BATCH SECTION.
000700 DATE-WRITTEN.   27 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SPLIT ONE LINE OF THE
001200*               --SUMMARY-- BLOCK OF AN INSTRUMENT EXPORT INTO A
001300*               PARAMETER KEY AND VALUE, PER THE LAB'S SUMMARY-
001400*               LINE PARSING RULE.  CALLED ONCE PER CANDIDATE
001500*               LINE BY TRFPARSE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LABD08  27/02/1996  RLD  ORIGINAL VERSION.                      LABD08  
002100*----------------------------------------------------------------*
002200* LABD10  18/11/1997  RLD  "INFORMATION" / "CALCULATED CURVE"     LABD10  
002300*                          COMPARE MADE CASE-INSENSITIVE - SOME
002400*                          INSTRUMENTS EXPORT LOWER CASE TAGS.
002500*----------------------------------------------------------------*
002600* LABY2K  14/09/1998  MTN  Y2K REVIEW - NO DATE FIELDS IN THIS    LABY2K
002700*                          PROGRAM, NO CHANGE REQUIRED.  SIGNED
002800*                          OFF.
002900*----------------------------------------------------------------*
003000* LABD18  03/12/2001  RLD  MOVED THE PAD BYTES THAT BELONGED ON   LABD18
003100*                          WK-C-LITERALS INTO THAT GROUP ITSELF -
003200*                          THEY HAD ENDED UP SITTING AFTER THE
003300*                          END-OF-PROGRAM BANNER INSTEAD.
003400*----------------------------------------------------------------*
003500* LABD20  10/12/2001  RLD  A070/A080 WERE REBUILDING THE VALUE    LABD20
003600*                          STRING BY RE-SCANNING WK-VALUE-BUILD
003700*                          ITSELF "DELIMITED BY SPACE" ON EVERY
003800*                          APPEND - ONCE A SECOND WORD WAS JOINED
003900*                          ON, THAT RE-SCAN STOPPED AT THE FIRST
004000*                          EMBEDDED SPACE AND DROPPED EVERYTHING
004100*                          AFTER IT.  WK-VALUE-BUILD-TMP IS NO
004200*                          LONGER A REDEFINES OF WK-VALUE-BUILD -
004300*                          IT IS ITS OWN STORAGE NOW - AND EACH
004400*                          APPEND STRINGS ONTO IT "WITH POINTER"
004500*                          AT THE TRUE END OF THE PRIOR VALUE
004600*                          INSTEAD OF RE-READING THAT VALUE.
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005600                     ON STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM TRFPRSUM **".
007200     05  FILLER                      PIC X(01).
007300
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-RAW-COUNT              PIC S9(04) COMP VALUE ZERO.
007700     05  WK-C-NDX                    PIC S9(04) COMP VALUE ZERO.
007800     05  WK-C-OUT-NDX                PIC S9(04) COMP VALUE ZERO.
007900     05  WK-C-FILLER                 PIC X(01).
008000
008100 01  WK-SCAN-AREA.
008200     05  WK-SCAN-TEXT                PIC X(256).
008300     05  WK-SCAN-CHARS REDEFINES WK-SCAN-TEXT
008400                                     PIC X(01) OCCURS 256 TIMES.
008500
008600     05  FILLER                      PIC X(02).
008700 01  WK-RAW-FIELD-AREA.
008800     05  WK-RAW-FIELD OCCURS 10 TIMES
008900                                     PIC X(80).
009000
009100     05  FILLER                      PIC X(02).
009200 01  WK-COMPACT-FIELD-AREA.
009300     05  WK-COMPACT-FIELD OCCURS 10 TIMES
009400                                     PIC X(80).
009500
009600     05  FILLER                      PIC X(02).
009700 01  WK-COMPARE-AREA.
009800     05  WK-COMPARE-TEXT             PIC X(80).
009900     05  WK-COMPARE-CHARS REDEFINES WK-COMPARE-TEXT
010000                                     PIC X(01) OCCURS 80 TIMES.
010100*                        CHARACTER VIEW OF THE UPPER-CASED FIELD
010200*                        1 TEXT - USED BY THE UPSI-0 DEBUG DUMP
010300*                        WHEN RAISED BY OPERATIONS FOR A TRACE.
010400
010500     05  FILLER                      PIC X(02).
010600 01  WK-VALUE-BUILD-AREA.
010700     05  WK-VALUE-BUILD              PIC X(80) VALUE SPACES.
010800     05  WK-VALUE-BUILD-TMP          PIC X(80) VALUE SPACES.
010900     05  WK-VALUE-BUILD-CHARS REDEFINES WK-VALUE-BUILD-TMP
011000                                     PIC X(01) OCCURS 80 TIMES.
011100*                        CHARACTER VIEW OF THE VALUE BEING
011200*                        ASSEMBLED - USED BY THE UPSI-0 DEBUG
011300*                        DUMP WHEN RAISED BY OPERATIONS FOR A
011400*                        TRACE OF A MULTI-FIELD JOIN.
011500     05  WK-VALUE-BUILD-PTR          PIC S9(04) COMP VALUE ZERO.
011600     05  WK-VALUE-BUILD-TRIM         PIC S9(04) COMP VALUE ZERO.
011700
011800     05  FILLER                      PIC X(02).
011900 01  WK-C-LITERALS.
012000     05  C-INFORMATION               PIC X(11) VALUE
012100         "INFORMATION".
012200     05  C-CALC-CURVE                PIC X(16) VALUE
012300         "CALCULATED CURVE".
012400     05  FILLER                      PIC X(02).
012500
012600*****************
012700 LINKAGE SECTION.
012800*****************
012900 COPY PRSUM.
013000
013100********************************************
013200 PROCEDURE DIVISION USING WK-PRSUM.
013300********************************************
013400 MAIN-MODULE.
013500     PERFORM A000-PROCESS-CALLED-ROUTINE
013600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013700     GOBACK.
013800
013900*---------------------------------------------------------------*
014000 A000-PROCESS-CALLED-ROUTINE.
014100*---------------------------------------------------------------*
014200     MOVE    SPACES              TO    WK-PRSUM-KEY
014300                                       WK-PRSUM-VALUE.
014400     MOVE    "N"                 TO    WK-PRSUM-NO-RECORD-SW.
014500     MOVE    ZERO                TO    WK-C-RAW-COUNT.
014600     MOVE    SPACES              TO    WK-RAW-FIELD-AREA
014700                                       WK-COMPACT-FIELD-AREA.
014800     MOVE    WK-PRSUM-LINE       TO    WK-SCAN-TEXT.
014900
015000     UNSTRING WK-SCAN-TEXT DELIMITED BY X"09"
015100         INTO WK-RAW-FIELD(01) WK-RAW-FIELD(02)
015200              WK-RAW-FIELD(03) WK-RAW-FIELD(04)
015300              WK-RAW-FIELD(05) WK-RAW-FIELD(06)
015400              WK-RAW-FIELD(07) WK-RAW-FIELD(08)
015500              WK-RAW-FIELD(09) WK-RAW-FIELD(10)
015600         TALLYING IN WK-C-RAW-COUNT.
015700
015800     MOVE    ZERO                TO    WK-C-OUT-NDX.
015900     PERFORM A050-COMPACT-FIELDS
016000         VARYING WK-C-NDX FROM 1 BY 1
016100         UNTIL WK-C-NDX > WK-C-RAW-COUNT
016200            OR WK-C-NDX > 10.
016300
016400     IF      WK-C-OUT-NDX = ZERO
016500             MOVE "Y"            TO    WK-PRSUM-NO-RECORD-SW
016600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016700
016800     IF      WK-C-OUT-NDX = 1
016900             MOVE WK-COMPACT-FIELD(01) TO WK-PRSUM-KEY
017000             MOVE SPACES         TO    WK-PRSUM-VALUE
017100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017200
017300     IF      WK-C-OUT-NDX = 3
017400             MOVE WK-COMPACT-FIELD(01) TO WK-COMPARE-TEXT
017500             INSPECT WK-COMPARE-TEXT CONVERTING
017600                 "abcdefghijklmnopqrstuvwxyz"
017700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017800             IF  U0-ON
017900                 PERFORM A090-DEBUG-DUMP
018000             END-IF
018100             IF  WK-COMPARE-TEXT(1:11) = C-INFORMATION
018200             OR  WK-COMPARE-TEXT(1:16) = C-CALC-CURVE
018300                 MOVE WK-COMPACT-FIELD(02) TO WK-PRSUM-KEY
018400                 MOVE WK-COMPACT-FIELD(03) TO WK-PRSUM-VALUE
018500                 GO TO A099-PROCESS-CALLED-ROUTINE-EX
018600             END-IF.
018700
018800     MOVE    WK-COMPACT-FIELD(01) TO WK-PRSUM-KEY.
018900     PERFORM A070-JOIN-REMAINING-FIELDS.
019000
019100 A099-PROCESS-CALLED-ROUTINE-EX.
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500 A050-COMPACT-FIELDS.
019600*---------------------------------------------------------------*
019700     IF      WK-RAW-FIELD(WK-C-NDX) NOT = SPACES
019800             ADD     1           TO    WK-C-OUT-NDX
019900             MOVE    WK-RAW-FIELD(WK-C-NDX)
020000                                 TO
020100                                 WK-COMPACT-FIELD(WK-C-OUT-NDX).
020200
020300*---------------------------------------------------------------*
020400 A070-JOIN-REMAINING-FIELDS.
020500*---------------------------------------------------------------*
020600     MOVE    WK-COMPACT-FIELD(02) TO WK-VALUE-BUILD.
020700     PERFORM A080-APPEND-ONE-FIELD
020800         VARYING WK-C-NDX FROM 3 BY 1
020900         UNTIL WK-C-NDX > WK-C-OUT-NDX.
021000     MOVE    WK-VALUE-BUILD      TO    WK-PRSUM-VALUE.
021100
021200*---------------------------------------------------------------*
021300 A090-DEBUG-DUMP.
021400*---------------------------------------------------------------*
021500     DISPLAY "TRFPRSUM - FIELD 1 CHAR 1 IS " WK-COMPARE-CHARS(1).
021600
021700*---------------------------------------------------------------*
021800 A080-APPEND-ONE-FIELD.
021900*---------------------------------------------------------------*
022000     MOVE    WK-VALUE-BUILD       TO    WK-VALUE-BUILD-TMP.
022100     MOVE    ZERO                 TO    WK-VALUE-BUILD-TRIM.
022200     INSPECT WK-VALUE-BUILD-TMP TALLYING WK-VALUE-BUILD-TRIM
022300         FOR TRAILING SPACE.
022400     COMPUTE WK-VALUE-BUILD-PTR = 80 - WK-VALUE-BUILD-TRIM + 1.
022500     STRING  " "                  DELIMITED BY SIZE
022600             WK-COMPACT-FIELD(WK-C-NDX) DELIMITED BY SPACE
022700         INTO WK-VALUE-BUILD-TMP
022800         WITH POINTER WK-VALUE-BUILD-PTR.
022900     IF      U0-ON
023000             DISPLAY "TRFPRSUM - VALUE CHAR 1 IS "
023100                 WK-VALUE-BUILD-CHARS(1)
023200     END-IF.
023300     MOVE    WK-VALUE-BUILD-TMP   TO    WK-VALUE-BUILD.
023400
023500******************************************************************
023600************** END OF PROGRAM SOURCE -  TRFPRSUM ***************
023700******************************************************************
